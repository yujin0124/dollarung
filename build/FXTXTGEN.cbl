000100****************************************************************          
000200* LICENSED MATERIALS - PROPERTY OF THE INSTALLATION                       
000300* ALL RIGHTS RESERVED                                                     
000400****************************************************************          
000500* PROGRAM:  FXTXTGEN                                                      
000600*                                                                         
000700* AUTHOR :  J. SAYLES                                                     
000800*                                                                         
000900* DETERMINISTIC, NON-AI TEXT GENERATOR FOR THE FOREX MARGIN               
001000* PROJECT.  BUILDS THE FIXED-WORDING RATE-EVALUATION NARRATIVE            
001100* AND THE THREE-LINE MONITORING-STRATEGY ADVISORY THAT FXPLANSV           
001200* CARRIES IN THE PROFIT-LOSS-ANALYSIS REPORT.  NO NETWORK OR              
001300* DATABASE ACCESS - EVERY LINE IS BUILT FROM THE RATES PASSED             
001400* ON THE CALL AND A SET OF HOUSE-STANDARD SENTENCE TEMPLATES.             
001500*                                                                         
001600* THIS SUBPROGRAM OPENS NO FILE AND CALLS NOTHING ELSE - IT IS            
001700* A PURE STRING-BUILDING ROUTINE, CALLED TWICE PER RUN BY                 
001800* FXPLANSV (ONCE PER FUNCTION CODE).  KEEP IT THAT WAY.                   
001900****************************************************************          
002000*                                                          CHANGE         
002100* DATE-WRITTEN.  03/21/95                                                 
002200*                                                                         
002300* CHANGE LOG -----------------------------------------------LOG--         
002400* 03/21/95  JRS  CR1001  ORIGINAL PROGRAM - FOREX MARGIN PROJECT.         
002500* 07/11/95  JRS  CR1001  SPLIT STRATEGY-TEXT OUT OF EVAL-TEXT INTO        
002600*                        ITS OWN FUNCTION CODE PER FXPLANSV DESIGN        
002700*                        - THE TWO NARRATIVES SERVE DIFFERENT             
002800*                        READERS AND FXPLANSV NEEDED THEM AS TWO          
002900*                        SEPARATE FIELDS ON THE REPORT RECORD.            
003000* 02/19/97  RBH  CR1251  ADDED UPSI-0 DEBUG DISPLAYS OF THE RATES         
003100*                        RECEIVED ON THE CALL SO A WRONG-WORDING          
003200*                        COMPLAINT CAN BE TRACED TO BAD INPUT             
003300*                        RATES WITHOUT A RECOMPILE.                       
003400* 09/22/98  RBH  CR1402  Y2K REVIEW - NO DATE FIELDS IN THIS              
003500*                        MODULE, NO CHANGE REQUIRED.                      
003600* 04/02/01  TJW  CR1549  WORDING OF THE LOSS-RISK EVAL SENTENCE           
003700*                        CLARIFIED PER ORDER-DESK REQUEST.                
003800* 08/15/05  TJW  CR1701  CONFIRMED FX-TG-STRATEGY-TEXT HAS ROOM           
003900*                        FOR 5 LINES BUT ONLY 3 ARE EVER BUILT -          
004000*                        LINES 4-5 LEFT BLANK ON PURPOSE, NOT A           
004100*                        BUG, SEE 200 BELOW.  LOGGED FOR THE              
004200*                        AUDIT TRAIL AFTER AN OPERATIONS QUESTION.        
004300****************************************************************          
004400 IDENTIFICATION DIVISION.                                                 
004500 PROGRAM-ID.    FXTXTGEN.                                                 
004600 AUTHOR.        J. SAYLES.                                                
004700 INSTALLATION.  COBOL DEVELOPMENT CENTER.                                 
004800 DATE-WRITTEN.  03/21/95.                                                 
004900 DATE-COMPILED.                                                           
005000 SECURITY.      NON-CONFIDENTIAL.                                         
005100*                                                                         
005200 ENVIRONMENT DIVISION.                                                    
005300*    CONFIGURATION SECTION - SAME IBM-390 TARGET AS EVERY OTHER           
005400*    PROGRAM IN THE PROJECT.  UPSI-0 TRACES THE RATES RECEIVED            
005500*    ON THE CALL USING LIST WITHOUT A RECOMPILE - SEE CR1251.             
005600 CONFIGURATION SECTION.                                                   
005700 SOURCE-COMPUTER.  IBM-390.                                               
005800 OBJECT-COMPUTER.  IBM-390.                                               
005900 SPECIAL-NAMES.                                                           
006000     C01 IS TOP-OF-FORM                                                   
006100     UPSI-0 ON FX-TG-DEBUG-SWITCH-ON                                      
006200            OFF FX-TG-DEBUG-SWITCH-OFF.                                   
006300*                                                                         
006400 DATA DIVISION.                                                           
006500 WORKING-STORAGE SECTION.                                                 
006600*                                                                         
006700*    FX-TG-MISC-FIELDS - UNUSED CALL RETURN CODE SCRATCH (THIS            
006800*    PROGRAM ALWAYS RETURNS ZERO, THE FIELD EXISTS FOR PARITY             
006900*    WITH THE OTHER SUBPROGRAMS' MISC-FIELDS GROUPS), THE                 
007000*    STRATEGY-LINE SUBSCRIPT, AND THE TWO EDITED FIELDS USED TO           
007100*    DROP A RATE OR PERCENTAGE INTO THE MIDDLE OF A STRING.               
007200 01  FX-TG-MISC-FIELDS.                                                   
007300     05  FX-TG-CALL-RET-CODE        PIC 9(4)  COMP.                       
007400     05  FX-TG-LINE-SUB             PIC 9(2)  COMP.                       
007500     05  FX-TG-RATE-ED              PIC Z(6)9.99-.                        
007600     05  FX-TG-PCT-ED               PIC Z(2)9.99-.                        
007700     05  FILLER                     PIC X(10).                            
007800*                                                                         
007900*    FX-TG-THRESHOLD-WORK - THE WATCH-RATE SCRATCH FIELD USED             
008000*    ONLY BY THE UPSI-0 DEBUG DISPLAY IN 200 BELOW.  REDEFINED            
008100*    INTO WHOLE/FRACTION THE SAME WAY FXPLANSV SPLITS ITS OWN             
008200*    RATE FIELDS FOR AN UNEDITED DISPLAY LINE.                            
008300 01  FX-TG-THRESHOLD-WORK.                                                
008400     05  FX-TG-WATCH-RATE           PIC S9(8)V9(2).                       
008500     05  FX-TG-WATCH-RATE-R REDEFINES                                     
008600                            FX-TG-WATCH-RATE.                             
008700         10  FX-TG-WR-WHOLE         PIC S9(8).                            
008800         10  FX-TG-WR-FRAC          PIC 9(2).                             
008900     05  FILLER                     PIC X(10).                            
009000*                                                                         
009100*    LINKAGE SECTION - THE FUNCTION CODE, THE FOUR RATES FXPLANSV         
009200*    PASSES IN, THE TWO TEXT FIELDS THIS PROGRAM BUILDS, AND THE          
009300*    RETURN CODE.  NO FILE I/O AND NO CALL TO ANY OTHER PROGRAM.          
009400 LINKAGE SECTION.                                                         
009500*    "E" BUILDS THE RATE-EVALUATION NARRATIVE (100 BELOW), "S"            
009600*    BUILDS THE MONITORING-STRATEGY TEXT (200 BELOW).                     
009700 01  FX-TG-FUNCTION-CD              PIC X(1).                             
009800     88  FX-TG-BUILD-EVAL-TEXT          VALUE "E".                        
009900     88  FX-TG-BUILD-STRATEGY-TEXT      VALUE "S".                        
010000*                                                                         
010100 01  FX-TG-CURRENT-RATE              PIC S9(8)V9(2).                      
010200*    SPLIT FOR THE UPSI-0 DEBUG DISPLAY IN 100 BELOW ONLY.                
010300 01  FX-TG-CURRENT-RATE-R REDEFINES                                       
010400                         FX-TG-CURRENT-RATE.                              
010500     05  FX-TG-CR-WHOLE               PIC S9(8).                          
010600     05  FX-TG-CR-FRAC                PIC 9(2).                           
010700 01  FX-TG-BREAK-EVEN-RATE           PIC S9(8)V9(2).                      
010800 01  FX-TG-TARGET-EXCH-RATE          PIC S9(8)V9(2).                      
010900 01  FX-TG-TARGET-MARGIN-RATE        PIC S9(3)V9(2).                      
011000*                                                                         
011100*    RATE-EVALUATION NARRATIVE - ONE OF THREE FIXED SENTENCES,            
011200*    SELECTED BY 100-BUILD-EVAL-TEXT BELOW.                               
011300 01  FX-TG-EVAL-TEXT                 PIC X(200).                          
011400*                                                                         
011500*    MONITORING-STRATEGY TEXT - UP TO 5 ADVISORY LINES, THOUGH            
011600*    200-BUILD-STRATEGY-TEXT ONLY EVER FILLS THE FIRST 3 (SEE             
011700*    CR1701 IN THE CHANGE LOG) - LINES 4 AND 5 ARE RESERVED FOR           
011800*    A FUTURE ADVISORY THE ORDER DESK HAS NOT YET REQUESTED.              
011900 01  FX-TG-STRATEGY-TEXT             PIC X(400).                          
012000 01  FX-TG-STRATEGY-LINES REDEFINES FX-TG-STRATEGY-TEXT.                  
012100     05  FX-TG-STRAT-LINE OCCURS 5 TIMES                                  
012200                          INDEXED BY FX-TG-LINE-IDX                       
012300                          PIC X(80).                                      
012400*                                                                         
012500 01  RETURN-CD                       PIC 9(4) COMP.                       
012600*                                                                         
012700****************************************************************          
012800* PROCEDURE DIVISION - ONE CALL, ONE FUNCTION CODE, ONE TEXT              
012900* FIELD BUILT.  THE CALLER (FXPLANSV) ALWAYS PASSES BOTH TEXT             
013000* FIELDS ON EVERY CALL EVEN THOUGH ONLY ONE IS BUILT PER CALL -           
013100* THE UNUSED ONE IS SIMPLY LEFT AS WHATEVER FXPLANSV PASSED IN,           
013200* SINCE NEITHER FUNCTION CODE TOUCHES THE OTHER FIELD.                    
013300****************************************************************          
013400 PROCEDURE DIVISION USING FX-TG-FUNCTION-CD,                              
013500                           FX-TG-CURRENT-RATE,                            
013600                           FX-TG-BREAK-EVEN-RATE,                         
013700                           FX-TG-TARGET-EXCH-RATE,                        
013800                           FX-TG-TARGET-MARGIN-RATE,                      
013900                           FX-TG-EVAL-TEXT,                               
014000                           FX-TG-STRATEGY-TEXT,                           
014100                           RETURN-CD.                                     
014200*                                                                         
014300     EVALUATE TRUE                                                        
014400         WHEN FX-TG-BUILD-EVAL-TEXT                                       
014500             PERFORM 100-BUILD-EVAL-TEXT THRU 100-EXIT                    
014600         WHEN FX-TG-BUILD-STRATEGY-TEXT                                   
014700             PERFORM 200-BUILD-STRATEGY-TEXT THRU 200-EXIT                
014800     END-EVALUATE.                                                        
014900     MOVE ZERO TO RETURN-CD.                                              
015000     GOBACK.                                                              
015100*                                                                         
015200*---------------------------------------------------------------          
015300* 100-BUILD-EVAL-TEXT - THREE-WAY BAND LOGIC, SAME THRESHOLDS             
015400* AS FXPLANSV'S RATE-STATUS EVALUATE, COLLAPSED TO THE THREE              
015500* CASES THE ORDER DESK ACTUALLY WANTS WORDED OUT (FXPLANSV'S              
015600* OWN EVALUATE HAS FIVE BANDS FOR THE NUMERIC STATUS LEVEL, BUT           
015700* ONLY THREE DISTINCT SENTENCES ARE NEEDED FOR THE NARRATIVE).            
015800* CR1549 CLARIFIED THE WORDING OF THE THIRD (LOSS-RISK) CASE.             
015900*---------------------------------------------------------------          
016000 100-BUILD-EVAL-TEXT.                                                     
016100     MOVE SPACES TO FX-TG-EVAL-TEXT.                                      
016200     IF FX-TG-DEBUG-SWITCH-ON                                             
016300         DISPLAY "FXTXTGEN CURRENT RATE " FX-TG-CR-WHOLE "."              
016400                 FX-TG-CR-FRAC                                            
016500     END-IF.                                                              
016600     MOVE FX-TG-TARGET-MARGIN-RATE TO FX-TG-PCT-ED.                       
016700*    CASE 1 - AT OR BELOW TARGET-MARGIN RATE, THE BEST CASE.              
016800     IF FX-TG-CURRENT-RATE NOT > FX-TG-TARGET-EXCH-RATE                   
016900         STRING "CURRENT RATE IS AT OR BELOW THE TARGET-MARGIN "          
017000                "EXCHANGE RATE - THIS IS AN OPTIMAL ORDER WINDOW "        
017100                "AND THE "                                                
017200                FX-TG-PCT-ED                                              
017300                "% TARGET MARGIN IS ACHIEVABLE AT TODAY'S RATE."          
017400             DELIMITED BY SIZE INTO FX-TG-EVAL-TEXT                       
017500         GO TO 100-EXIT                                                   
017600     END-IF.                                                              
017700*    CASE 2 - ABOVE TARGET-MARGIN RATE BUT STILL AT OR BELOW              
017800*    BREAK-EVEN, SO THE ORDER STILL TURNS A PROFIT.                       
017900     IF FX-TG-CURRENT-RATE NOT > FX-TG-BREAK-EVEN-RATE                    
018000         STRING "CURRENT RATE IS ABOVE TARGET-MARGIN RATE BUT AT "        
018100                "OR BELOW THE BREAK-EVEN EXCHANGE RATE - THE "            
018200                "ORDER WILL STILL BE PROFITABLE, JUST BELOW THE "         
018300                "TARGET MARGIN."                                          
018400             DELIMITED BY SIZE INTO FX-TG-EVAL-TEXT                       
018500         GO TO 100-EXIT                                                   
018600     END-IF.                                                              
018700*    CASE 3 (CR1549 WORDING) - ABOVE BREAK-EVEN, A LOSS RISK.             
018800     MOVE FX-TG-BREAK-EVEN-RATE TO FX-TG-RATE-ED.                         
018900     STRING "CURRENT RATE IS ABOVE THE BREAK-EVEN RATE OF "               
019000            FX-TG-RATE-ED                                                 
019100            " WON/USD - AN ORDER PLACED TODAY RUNS A LOSS RISK "          
019200            "AND SHOULD BE DELAYED IF POSSIBLE."                          
019300         DELIMITED BY SIZE INTO FX-TG-EVAL-TEXT.                          
019400 100-EXIT.                                                                
019500     EXIT.                                                                
019600*                                                                         
019700*---------------------------------------------------------------          
019800* 200-BUILD-STRATEGY-TEXT - THREE FIXED ADVISORY LINES KEYED OFF          
019900* TARGET-EXCH-RATE, THE "ORDER WHEN RATE FALLS BELOW X" WATCH             
020000* THRESHOLD.  THE TEXT FIELD HAS ROOM FOR 5 LINES (SEE                    
020100* FX-TG-STRATEGY-LINES); LINES 4-5 ARE LEFT BLANK - SEE CR1701            
020200* IN THE CHANGE LOG, THIS IS INTENTIONAL, NOT A MISSED CASE.              
020300*---------------------------------------------------------------          
020400 200-BUILD-STRATEGY-TEXT.                                                 
020500     MOVE SPACES TO FX-TG-STRATEGY-TEXT.                                  
020600     MOVE FX-TG-TARGET-EXCH-RATE TO FX-TG-WATCH-RATE.                     
020700     IF FX-TG-DEBUG-SWITCH-ON                                             
020800         DISPLAY "FXTXTGEN WATCH RATE " FX-TG-WR-WHOLE "."                
020900                 FX-TG-WR-FRAC                                            
021000     END-IF.                                                              
021100*                                                                         
021200*    LINE 1 - THE WATCH-AND-ORDER THRESHOLD.                              
021300     MOVE FX-TG-TARGET-EXCH-RATE TO FX-TG-RATE-ED.                        
021400     STRING "1. PLACE THE ORDER WHEN THE USD/KRW RATE FALLS TO "          
021500            FX-TG-RATE-ED                                                 
021600            " OR BELOW TO LOCK IN THE TARGET MARGIN."                     
021700         DELIMITED BY SIZE INTO FX-TG-STRAT-LINE(1).                      
021800*                                                                         
021900*    LINE 2 - THE HARD CEILING (BREAK-EVEN).                              
022000     MOVE FX-TG-BREAK-EVEN-RATE TO FX-TG-RATE-ED.                         
022100     STRING "2. DO NOT EXCEED THE BREAK-EVEN RATE OF "                    
022200            FX-TG-RATE-ED                                                 
022300            " WON/USD - ORDERS ABOVE IT OPERATE AT A LOSS."               
022400         DELIMITED BY SIZE INTO FX-TG-STRAT-LINE(2).                      
022500*                                                                         
022600*    LINE 3 - THE STANDING ADVICE TO KEEP WATCHING THE TREND.             
022700     STRING "3. MONITOR THE 30-DAY RATE TREND DAILY AND REVIEW "          
022800            "THIS STRATEGY IF THE TREND REVERSES DIRECTION."              
022900         DELIMITED BY SIZE INTO FX-TG-STRAT-LINE(3).                      
023000 200-EXIT.                                                                
023100     EXIT.                                                                
023200*                                                                         
023300****************************************************************          
023400* MAINTENANCE NOTES - READ BEFORE CHANGING THIS PROGRAM                   
023500*                                                                         
023600* 1. THE SENTENCE WORDING IN BOTH PARAGRAPHS IS HOUSE-STANDARD            
023700*    TEXT THAT HAS BEEN REVIEWED BY THE ORDER DESK (CR1549,               
023800*    CR1701).  DO NOT REWORD A STRING WITHOUT A SIGNED-OFF                
023900*    CHANGE REQUEST - THESE SENTENCES APPEAR VERBATIM ON A                
024000*    PRINTED REPORT THAT GOES TO FINANCE MANAGEMENT.                      
024100*                                                                         
024200* 2. THIS PROGRAM NEVER OPENS A FILE AND NEVER CALLS ANOTHER              
024300*    PROGRAM.  IF A FUTURE REQUIREMENT NEEDS EITHER, PUT IT IN            
024400*    FXPLANSV OR FXBATCH INSTEAD - FXTXTGEN STAYS A PURE                  
024500*    STRING-BUILDING ROUTINE.                                             
024600*                                                                         
024700* 3. FX-TG-STRATEGY-LINES HAS 5 SLOTS BUT ONLY 3 ARE BUILT.  IF           
024800*    A FOURTH ADVISORY LINE IS EVER ADDED, BUILD IT INTO                  
024900*    FX-TG-STRAT-LINE(4) - DO NOT RENUMBER THE EXISTING THREE.            
025000****************************************************************          

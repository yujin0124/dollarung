000100****************************************************************          
000200* LICENSED MATERIALS - PROPERTY OF THE INSTALLATION                       
000300* ALL RIGHTS RESERVED                                                     
000400****************************************************************          
000500* PROGRAM:  FXRATSVC                                                      
000600*                                                                         
000700* AUTHOR :  R. B. HOLLOWAY                                                
000800*                                                                         
000900* COMPUTES THE CURRENT USD/KRW RATE, THE 1/7/30-DAY CHANGE                
001000* RATES AND THE 31-DAY TREND LIST FROM THE IN-MEMORY RATE                 
001100* HISTORY TABLE BUILT BY FXBATCH.  CALLED ONCE PER RUN.                   
001200*                                                                         
001300* NO FILES ARE OPENED HERE - FXBATCH OWNS FXRATEIN AND PASSES             
001400* THE LOADED TABLE ON THE CALL.  THIS PROGRAM NEVER WRITES BACK           
001500* TO THE RATE-HISTORY TABLE ITSELF - IT IS READ-ONLY FROM HERE,           
001600* FXBATCH'S SEED/LOAD LOGIC OWNS BUILDING THE TABLE CONTENTS.             
001700****************************************************************          
001800*                                                          CHANGE         
001900* DATE-WRITTEN.  03/11/95                                                 
002000*                                                                         
002100* CHANGE LOG -----------------------------------------------LOG--         
002200* 03/11/95  RBH  CR1001  ORIGINAL PROGRAM - FOREX MARGIN PROJECT.         
002300* 06/02/95  RBH  CR1001  ADDED NEAREST-PRIOR-DATE FALLBACK WALK -         
002400*                        THE ORIGINAL VERSION REQUIRED AN EXACT           
002500*                        DATE MATCH AND FAILED ON WEEKEND/HOLIDAY         
002600*                        GAPS IN THE RATE HISTORY.                        
002700* 11/14/96  TJW  CR1118  CORRECTED 30-DAY LOOKBACK MONTH BORROW -         
002800*                        410-DECREMENT-ONE-DAY WAS NOT RESETTING          
002900*                        THE DAY TO THE PRIOR MONTH'S LAST DAY            
003000*                        WHEN THE MONTH ITSELF ROLLED TO ZERO.            
003100* 09/18/98  RBH  CR1402  Y2K REVIEW - DATES ARE 9(8) YYYYMMDD             
003200*                        THROUGHOUT, NO 2-DIGIT YEAR WINDOWING            
003300*                        NEEDED IN THIS MODULE.                           
003400* 02/04/99  TJW  CR1402  Y2K - CENTURY-RULE LEAP YEAR CHECK ADDED         
003500*                        TO 420-LOOKUP-DAYS-IN-MONTH FOR THE              
003600*                        YEAR-2000 CASE.  RAN A FEB-2000 WINDOW           
003700*                        TEST AND CONFIRMED WS-DIM-RESULT CAME            
003800*                        BACK 29, NOT 28.                                 
003900* 07/20/01  RBH  CR1577  DEFAULT RATE RAISED TO 1380.00 PER               
004000*                        TREASURY DESK REQUEST.                           
004100* 04/09/03  TJW  CR1602  ADDED UPSI-0 GUARDED DISPLAYS IN 200 SO          
004200*                        THE WALK-BACKWARD LOOKUP DATE AND RATE           
004300*                        CAN BE TRACED WITHOUT A RECOMPILE WHEN           
004400*                        THE ORDER DESK QUESTIONS A TREND FIGURE.         
004500* 05/22/08  RBH  CR1801  CONFIRMED SEARCH ALL IN 100 AND 210              
004600*                        STILL REQUIRES THE TABLE BE IN ASCENDING         
004700*                        DATE ORDER - FXBATCH LOADS IT THAT WAY,          
004800*                        NO CHANGE REQUIRED, LOGGED FOR THE AUDIT         
004900*                        TRAIL AFTER THE FXBATCH LOAD LOGIC               
005000*                        REVIEW.                                          
005100****************************************************************          
005200 IDENTIFICATION DIVISION.                                                 
005300 PROGRAM-ID.    FXRATSVC.                                                 
005400 AUTHOR.        R. B. HOLLOWAY.                                           
005500 INSTALLATION.  COBOL DEVELOPMENT CENTER.                                 
005600 DATE-WRITTEN.  03/11/95.                                                 
005700 DATE-COMPILED.                                                           
005800 SECURITY.      NON-CONFIDENTIAL.                                         
005900*                                                                         
006000 ENVIRONMENT DIVISION.                                                    
006100*    CONFIGURATION SECTION - SAME IBM-390 TARGET AS EVERY OTHER           
006200*    PROGRAM IN THE PROJECT.  UPSI-0 TRACES THE WALK-BACKWARD             
006300*    HISTORICAL-RATE LOOKUP IN 200 BELOW WITHOUT A RECOMPILE.             
006400 CONFIGURATION SECTION.                                                   
006500 SOURCE-COMPUTER.  IBM-390.                                               
006600 OBJECT-COMPUTER.  IBM-390.                                               
006700 SPECIAL-NAMES.                                                           
006800     C01 IS TOP-OF-FORM                                                   
006900     UPSI-0 ON FX-DEBUG-SWITCH-ON                                         
007000            OFF FX-DEBUG-SWITCH-OFF.                                      
007100*                                                                         
007200 DATA DIVISION.                                                           
007300 WORKING-STORAGE SECTION.                                                 
007400*                                                                         
007500*    FX-RS-MISC-FIELDS - THE FOUND SWITCH SHARED BY BOTH TABLE            
007600*    SEARCHES (100 AND 210), THE WALK-BACKWARD DAY COUNTER, THE           
007700*    N-DAYS-BACK PARAMETER FOR 200, AND THE SCRATCH LOOKUP                
007800*    DATE/RATE PAIR EVERY LOOKUP PARAGRAPH FILLS IN AND READS.            
007900 01  FX-RS-MISC-FIELDS.                                                   
008000     05  FX-RS-FOUND-SW             PIC X(1)  VALUE "N".                  
008100         88  FX-RS-RATE-FOUND             VALUE "Y".                      
008200     05  FX-RS-WALK-CNT             PIC 9(2)  COMP.                       
008300     05  FX-RS-N-DAYS               PIC 9(2)  COMP.                       
008400     05  FX-RS-SUB                  PIC 9(2)  COMP.                       
008500     05  FX-RS-LOOKUP-DATE          PIC 9(8).                             
008600     05  FX-RS-LOOKUP-RATE          PIC S9(8)V9(2).                       
008700     05  FILLER                     PIC X(10).                            
008800*                                                                         
008900*    FX-RS-DATE-WORK - THE CALENDAR SCRATCH AREA FOR THE DATE             
009000*    ARITHMETIC IN 410/420/430 BELOW.  WS-DIM- FIELDS ARE THE             
009100*    DAYS-IN-MONTH LOOKUP RESULT AND THE DIVIDE REMAINDER/                
009200*    QUOTIENT SCRATCH FOR THE THREE LEAP-YEAR TESTS IN 430.               
009300 01  FX-RS-DATE-WORK.                                                     
009400     05  FX-RS-BASE-DATE            PIC 9(8).                             
009500     05  FX-RS-RESULT-DATE          PIC 9(8).                             
009600     05  FX-RS-WORK-DATE            PIC 9(8).                             
009700     05  WS-DIM-RESULT              PIC 9(2).                             
009800     05  WS-DIM-REMAINDER           PIC 9(4).                             
009900     05  WS-DIM-QUOTIENT            PIC 9(4)  COMP.                       
010000     05  FILLER                     PIC X(06).                            
010100*                                                                         
010200*    THREE REDEFINES BREAK THE WORKING, BASE AND LOOKUP DATES             
010300*    INTO YYYY/MM/DD COMPONENTS - THE SAME THREE-WAY SPLIT USED           
010400*    ANYWHERE THIS PROGRAM NEEDS TO DO MONTH/YEAR ARITHMETIC OR           
010500*    PRINT A READABLE DATE ON A DEBUG DISPLAY LINE.                       
010600 01  FX-RS-WORK-DATE-R  REDEFINES FX-RS-WORK-DATE.                        
010700     05  WS-WD-YYYY                 PIC 9(4).                             
010800     05  WS-WD-MM                   PIC 9(2).                             
010900     05  WS-WD-DD                   PIC 9(2).                             
011000*                                                                         
011100 01  FX-RS-BASE-DATE-R  REDEFINES FX-RS-BASE-DATE.                        
011200     05  WS-BD-YYYY                 PIC 9(4).                             
011300     05  WS-BD-MM                   PIC 9(2).                             
011400     05  WS-BD-DD                   PIC 9(2).                             
011500*                                                                         
011600 01  FX-RS-LOOKUP-DATE-R REDEFINES FX-RS-LOOKUP-DATE.                     
011700     05  WS-LD-YYYY                 PIC 9(4).                             
011800     05  WS-LD-MM                   PIC 9(2).                             
011900     05  WS-LD-DD                   PIC 9(2).                             
012000*                                                                         
012100*    EDITED FIELD FOR THE DEBUG DISPLAY IN 200 ONLY - NEVER               
012200*    MOVED TO AN OUTPUT RECORD.                                           
012300 01  FX-RS-LOOKUP-RATE-ED           PIC Z(6)9.99-.                        
012400*                                                                         
012500*    FX-RS-CHANGE-RATE-WORK - SHARED BY 300-COMPUTE-CHANGE-RATE,          
012600*    CALLED ONCE EACH FOR THE 1/7/30-DAY CHANGE FIGURES.                  
012700*    FX-RS-CHG-TEMP IS COMP-3 TO CARRY 4 DECIMAL PLACES THROUGH           
012800*    THE INTERMEDIATE MULTIPLY/DIVIDE BEFORE THE FINAL ROUND.             
012900 01  FX-RS-CHANGE-RATE-WORK.                                              
013000     05  FX-RS-CHG-CURRENT          PIC S9(8)V9(2).                       
013100     05  FX-RS-CHG-PAST             PIC S9(8)V9(2).                       
013200     05  FX-RS-CHG-RESULT           PIC S9(3)V9(2).                       
013300     05  FX-RS-CHG-TEMP             PIC S9(9)V9(4)  COMP-3.               
013400     05  FILLER                     PIC X(10).                            
013500*                                                                         
013600*    CR1577 - FALLBACK RATE WHEN THE HISTORY TABLE IS EMPTY OR            
013700*    HAS NO ENTRY AT OR BEFORE THE LOOKUP DATE.  VALUE IS SET             
013800*    BY TREASURY DESK REQUEST AND SHOULD ONLY BE CHANGED ON A             
013900*    SIGNED TREASURY REQUEST, NOT A DEVELOPER'S OWN JUDGMENT.             
014000 01  FX-RS-DEFAULTS.                                                      
014100     05  FX-RS-DEFAULT-RATE         PIC S9(8)V9(2) VALUE +1380.00.        
014200     05  FILLER                     PIC X(10).                            
014300*                                                                         
014400*    LINKAGE SECTION - THE RATE-HISTORY TABLE AND TODAY'S DATE            
014500*    FXBATCH LOADS AND PASSES IN, AND THE RATE-REPORT RECORD WE           
014600*    BUILD IN FULL BEFORE GOBACK.  NO SELECT/FD IN THIS PROGRAM.          
014700 LINKAGE SECTION.                                                         
014800*    31-DAY RATE-HISTORY TABLE, ASCENDING DATE ORDER, LOADED AND          
014900*    OWNED BY FXBATCH - THIS PROGRAM ONLY READS IT VIA SEARCH ALL.        
015000 COPY FXRTHIST.                                                           
015100*                                                                         
015200 01  FX-RS-TODAY-DATE               PIC 9(8).                             
015300*                                                                         
015400*    EXCHANGE-RATE-REPORT RECORD THIS PROGRAM BUILDS IN FULL -            
015500*    CURRENT RATE, THE THREE CHANGE FIGURES AND THE TREND LIST            
015600*    ARE EACH OWNED BY ONE OF THE NUMBERED PARAGRAPHS BELOW.              
015700 COPY FXRTRPT.                                                            
015800*                                                                         
015900 01  RETURN-CD                      PIC 9(4)  COMP.                       
016000*                                                                         
016100****************************************************************          
016200* PROCEDURE DIVISION - ONE CALL, ONE LOADED RATE-HISTORY TABLE            
016300* IN, ONE FULLY-BUILT FX-RATE-RPT-REC OUT.  THE THREE CHANGE-             
016400* RATE BLOCKS BELOW ARE DELIBERATELY REPEATED RATHER THAN                 
016500* TABLE-DRIVEN - EACH ONE FEEDS A DIFFERENT NAMED FIELD ON THE            
016600* REPORT RECORD AND THIS SHOP PREFERS THE REPETITION BE VISIBLE           
016700* IN THE SOURCE OVER A CLEVER OCCURS-DRIVEN LOOP FOR JUST THREE           
016800* CASES.                                                                  
016900****************************************************************          
017000 PROCEDURE DIVISION USING FX-RATE-HIST-TABLE, FX-RS-TODAY-DATE,           
017100                          FX-RATE-RPT-REC, RETURN-CD.                     
017200*                                                                         
017300     PERFORM 000-INITIALIZE-WORK THRU 000-EXIT.                           
017400*                                                                         
017500     PERFORM 100-FIND-CURRENT-RATE THRU 100-EXIT.                         
017600*                                                                         
017700*    1-DAY-AGO CHANGE FIGURE.                                             
017800     MOVE FX-RS-TODAY-DATE    TO FX-RS-BASE-DATE.                         
017900     MOVE 1                   TO FX-RS-N-DAYS.                            
018000     PERFORM 200-FIND-HISTORICAL-RATE THRU 200-EXIT.                      
018100     MOVE FX-RS-LOOKUP-RATE   TO FX-RR-RATE-1DAY-AGO.                     
018200     MOVE FX-RR-CURRENT-RATE  TO FX-RS-CHG-CURRENT.                       
018300     MOVE FX-RS-LOOKUP-RATE   TO FX-RS-CHG-PAST.                          
018400     PERFORM 300-COMPUTE-CHANGE-RATE THRU 300-EXIT.                       
018500     MOVE FX-RS-CHG-RESULT    TO FX-RR-CHANGE-1DAY.                       
018600*                                                                         
018700*    7-DAY-AGO CHANGE FIGURE.                                             
018800     MOVE FX-RS-TODAY-DATE    TO FX-RS-BASE-DATE.                         
018900     MOVE 7                   TO FX-RS-N-DAYS.                            
019000     PERFORM 200-FIND-HISTORICAL-RATE THRU 200-EXIT.                      
019100     MOVE FX-RS-LOOKUP-RATE   TO FX-RR-RATE-7DAYS-AGO.                    
019200     MOVE FX-RR-CURRENT-RATE  TO FX-RS-CHG-CURRENT.                       
019300     MOVE FX-RS-LOOKUP-RATE   TO FX-RS-CHG-PAST.                          
019400     PERFORM 300-COMPUTE-CHANGE-RATE THRU 300-EXIT.                       
019500     MOVE FX-RS-CHG-RESULT    TO FX-RR-CHANGE-7DAY.                       
019600*                                                                         
019700*    30-DAY-AGO CHANGE FIGURE - FXPLANSV ALSO NEEDS THIS RATE             
019800*    FOR ITS OWN 30-DAY COST-CHANGE CALCULATION, WHICH IS WHY             
019900*    FX-RR-RATE-30DAYS-AGO IS CARRIED ON THE REPORT RECORD                
020000*    RATHER THAN KEPT LOCAL TO THIS PROGRAM.                              
020100     MOVE FX-RS-TODAY-DATE    TO FX-RS-BASE-DATE.                         
020200     MOVE 30                  TO FX-RS-N-DAYS.                            
020300     PERFORM 200-FIND-HISTORICAL-RATE THRU 200-EXIT.                      
020400     MOVE FX-RS-LOOKUP-RATE   TO FX-RR-RATE-30DAYS-AGO.                   
020500     MOVE FX-RR-CURRENT-RATE  TO FX-RS-CHG-CURRENT.                       
020600     MOVE FX-RS-LOOKUP-RATE   TO FX-RS-CHG-PAST.                          
020700     PERFORM 300-COMPUTE-CHANGE-RATE THRU 300-EXIT.                       
020800     MOVE FX-RS-CHG-RESULT    TO FX-RR-CHANGE-30DAY.                      
020900*                                                                         
021000     PERFORM 400-BUILD-TREND-LIST THRU 400-EXIT.                          
021100*                                                                         
021200     MOVE ZERO TO RETURN-CD.                                              
021300     GOBACK.                                                              
021400*                                                                         
021500*---------------------------------------------------------------          
021600* 000-INITIALIZE-WORK - CLEAR THE RATE-REPORT RECORD SO A STALE           
021700* VALUE FROM A PRIOR CALL CANNOT SURVIVE INTO THIS RUN'S REPORT,          
021800* AND RESET THE FOUND SWITCH BEFORE THE FIRST SEARCH.                     
021900*---------------------------------------------------------------          
022000 000-INITIALIZE-WORK.                                                     
022100     INITIALIZE FX-RATE-RPT-REC.                                          
022200     MOVE "N" TO FX-RS-FOUND-SW.                                          
022300 000-EXIT.                                                                
022400     EXIT.                                                                
022500*                                                                         
022600*---------------------------------------------------------------          
022700* 100-FIND-CURRENT-RATE - CURRENT-RATE IS THE RATE FOR TODAY'S            
022800* DATE, OR IF NO EXACT MATCH, THE HIGHEST-DATED ENTRY AT OR               
022900* BEFORE TODAY.  WITH AN EMPTY TABLE WE FALL BACK TO THE FIXED            
023000* DEFAULT RATE RATHER THAN ABEND THE RUN.  THE EXACT-MATCH CASE           
023100* USES SEARCH ALL FOR SPEED; THE FALLBACK WALKS THE TABLE                 
023200* BACKWARD BY SUBSCRIPT BECAUSE SEARCH ALL ONLY FINDS EXACT KEY           
023300* MATCHES, NOT A LESS-THAN-OR-EQUAL MATCH.                                
023400*---------------------------------------------------------------          
023500 100-FIND-CURRENT-RATE.                                                   
023600     IF FX-RH-TAB-CNT = ZERO                                              
023700         MOVE FX-RS-DEFAULT-RATE TO FX-RR-CURRENT-RATE                    
023800         GO TO 100-EXIT                                                   
023900     END-IF.                                                              
024000     MOVE "N" TO FX-RS-FOUND-SW.                                          
024100     SET FX-RH-IDX TO 1.                                                  
024200     SEARCH ALL FX-RH-TAB-ENTRY                                           
024300         AT END                                                           
024400             CONTINUE                                                     
024500         WHEN FX-RH-TAB-DATE(FX-RH-IDX) = FX-RS-TODAY-DATE                
024600             MOVE FX-RH-TAB-RATE(FX-RH-IDX) TO FX-RR-CURRENT-RATE         
024700             MOVE "Y" TO FX-RS-FOUND-SW                                   
024800     END-SEARCH.                                                          
024900     IF FX-RS-RATE-FOUND                                                  
025000         GO TO 100-EXIT                                                   
025100     END-IF.                                                              
025200*    NO EXACT MATCH - WALK BACKWARD FROM THE LAST TABLE ENTRY             
025300*    LOOKING FOR THE MOST RECENT DATE AT OR BEFORE TODAY.                 
025400     MOVE FX-RH-TAB-CNT TO FX-RS-SUB.                                     
025500 100-SCAN-BACKWARD.                                                       
025600     IF FX-RS-SUB = ZERO                                                  
025700         MOVE FX-RS-DEFAULT-RATE TO FX-RR-CURRENT-RATE                    
025800         GO TO 100-EXIT                                                   
025900     END-IF.                                                              
026000     IF FX-RH-TAB-DATE(FX-RS-SUB) NOT > FX-RS-TODAY-DATE                  
026100         MOVE FX-RH-TAB-RATE(FX-RS-SUB) TO FX-RR-CURRENT-RATE             
026200         GO TO 100-EXIT                                                   
026300     END-IF.                                                              
026400     SUBTRACT 1 FROM FX-RS-SUB.                                           
026500     GO TO 100-SCAN-BACKWARD.                                             
026600 100-EXIT.                                                                
026700     EXIT.                                                                
026800*                                                                         
026900*---------------------------------------------------------------          
027000* 200-FIND-HISTORICAL-RATE - LOOK UP THE RATE FX-RS-N-DAYS                
027100* BEFORE FX-RS-BASE-DATE.  IF THE EXACT DATE IS MISSING FROM              
027200* THE TABLE, WALK BACKWARD UP TO 5 MORE DAYS LOOKING FOR THE              
027300* NEAREST EARLIER DATE.  IF STILL NOT FOUND, USE CURRENT-RATE -           
027400* CR1001 ADDED THIS WALK SO A WEEKEND OR HOLIDAY GAP IN THE               
027500* HISTORY DOES NOT FORCE A ZERO CHANGE-RATE ON THE REPORT.                
027600*---------------------------------------------------------------          
027700 200-FIND-HISTORICAL-RATE.                                                
027800     IF FX-DEBUG-SWITCH-ON                                                
027900         DISPLAY "FXRATSVC BASE YYYY/MM/DD " WS-BD-YYYY "/"               
028000                 WS-BD-MM "/" WS-BD-DD                                    
028100     END-IF.                                                              
028200     MOVE FX-RS-BASE-DATE TO FX-RS-WORK-DATE.                             
028300     PERFORM 410-DECREMENT-ONE-DAY THRU 410-EXIT                          
028400         FX-RS-N-DAYS TIMES.                                              
028500     MOVE FX-RS-WORK-DATE TO FX-RS-LOOKUP-DATE.                           
028600     MOVE "N" TO FX-RS-FOUND-SW.                                          
028700     MOVE ZERO TO FX-RS-WALK-CNT.                                         
028800 200-TRY-DATE.                                                            
028900     PERFORM 210-SEARCH-TABLE-DATE THRU 210-EXIT.                         
029000     IF FX-RS-RATE-FOUND                                                  
029100         IF FX-DEBUG-SWITCH-ON                                            
029200             MOVE FX-RS-LOOKUP-RATE TO FX-RS-LOOKUP-RATE-ED               
029300             DISPLAY "FXRATSVC LOOKUP DATE " WS-LD-YYYY "/"               
029400                     WS-LD-MM "/" WS-LD-DD " RATE "                       
029500                     FX-RS-LOOKUP-RATE-ED                                 
029600         END-IF                                                           
029700         GO TO 200-EXIT                                                   
029800     END-IF.                                                              
029900*    CR1001 WALK-BACKWARD LIMIT - STOP AFTER 5 EXTRA DAYS AND             
030000*    FALL BACK TO CURRENT-RATE RATHER THAN WALK INDEFINITELY              
030100*    INTO A SPARSE OR EMPTY TABLE.                                        
030200     IF FX-RS-WALK-CNT = 5                                                
030300         MOVE FX-RR-CURRENT-RATE TO FX-RS-LOOKUP-RATE                     
030400         GO TO 200-EXIT                                                   
030500     END-IF.                                                              
030600     ADD 1 TO FX-RS-WALK-CNT.                                             
030700     MOVE FX-RS-LOOKUP-DATE TO FX-RS-WORK-DATE.                           
030800     PERFORM 410-DECREMENT-ONE-DAY THRU 410-EXIT.                         
030900     MOVE FX-RS-WORK-DATE TO FX-RS-LOOKUP-DATE.                           
031000     GO TO 200-TRY-DATE.                                                  
031100 200-EXIT.                                                                
031200     EXIT.                                                                
031300*                                                                         
031400*---------------------------------------------------------------          
031500* 210-SEARCH-TABLE-DATE - ONE SEARCH ALL PASS FOR THE EXACT               
031600* FX-RS-LOOKUP-DATE, CALLED REPEATEDLY BY 200 AS IT WALKS                 
031700* BACKWARD ONE DAY AT A TIME.                                             
031800*---------------------------------------------------------------          
031900 210-SEARCH-TABLE-DATE.                                                   
032000     MOVE "N" TO FX-RS-FOUND-SW.                                          
032100     IF FX-RH-TAB-CNT = ZERO                                              
032200         GO TO 210-EXIT                                                   
032300     END-IF.                                                              
032400     SET FX-RH-IDX TO 1.                                                  
032500     SEARCH ALL FX-RH-TAB-ENTRY                                           
032600         AT END                                                           
032700             CONTINUE                                                     
032800         WHEN FX-RH-TAB-DATE(FX-RH-IDX) = FX-RS-LOOKUP-DATE               
032900             MOVE FX-RH-TAB-RATE(FX-RH-IDX) TO FX-RS-LOOKUP-RATE          
033000             MOVE "Y" TO FX-RS-FOUND-SW                                   
033100     END-SEARCH.                                                          
033200 210-EXIT.                                                                
033300     EXIT.                                                                
033400*                                                                         
033500*---------------------------------------------------------------          
033600* 300-COMPUTE-CHANGE-RATE - ((CURRENT - PAST) / PAST) * 100,              
033700* 4 DECIMAL PLACES INTERMEDIATE, ROUNDED TO 2 DECIMALS.  ZERO             
033800* RESULT IF PAST IS ZERO (GUARD AGAINST DIVIDE-BY-ZERO).  THIS            
033900* IS THE SAME FORMULA FXPLANSV USES FOR ITS OWN 30-DAY COST               
034000* CHANGE RATE - KEPT AS TWO SEPARATE COPIES OF THE SAME LOGIC             
034100* SINCE NEITHER PROGRAM CALLS THE OTHER.                                  
034200*---------------------------------------------------------------          
034300 300-COMPUTE-CHANGE-RATE.                                                 
034400     IF FX-RS-CHG-PAST = ZERO                                             
034500         MOVE ZERO TO FX-RS-CHG-RESULT                                    
034600         GO TO 300-EXIT                                                   
034700     END-IF.                                                              
034800     COMPUTE FX-RS-CHG-TEMP ROUNDED =                                     
034900         ((FX-RS-CHG-CURRENT - FX-RS-CHG-PAST) / FX-RS-CHG-PAST)          
035000             * 100.                                                       
035100     COMPUTE FX-RS-CHG-RESULT ROUNDED = FX-RS-CHG-TEMP.                   
035200 300-EXIT.                                                                
035300     EXIT.                                                                
035400*                                                                         
035500*---------------------------------------------------------------          
035600* 400-BUILD-TREND-LIST - COPY THE 31-DAY WINDOW ALREADY HELD IN           
035700* FX-RATE-HIST-TABLE (TODAY-MINUS-30 THROUGH TODAY, IN DATE               
035800* ORDER BY CONSTRUCTION) INTO THE REPORT'S TREND SECTION.  NO             
035900* SORTING OR SEARCHING NEEDED HERE - FXBATCH ALREADY LOADED THE           
036000* TABLE IN THE ORDER THE REPORT WANTS IT PRINTED.                         
036100*---------------------------------------------------------------          
036200 400-BUILD-TREND-LIST.                                                    
036300     MOVE FX-RH-TAB-CNT TO FX-RR-TREND-CNT.                               
036400     IF FX-RH-TAB-CNT = ZERO                                              
036500         GO TO 400-EXIT                                                   
036600     END-IF.                                                              
036700     MOVE 1 TO FX-RS-SUB.                                                 
036800 400-COPY-ONE-DAY.                                                        
036900     IF FX-RS-SUB > FX-RH-TAB-CNT                                         
037000         GO TO 400-EXIT                                                   
037100     END-IF.                                                              
037200     MOVE FX-RH-TAB-DATE(FX-RS-SUB)                                       
037300                         TO FX-RR-TREND-DATE(FX-RS-SUB).                  
037400     MOVE FX-RH-TAB-RATE(FX-RS-SUB)                                       
037500                         TO FX-RR-TREND-RATE(FX-RS-SUB).                  
037600     ADD 1 TO FX-RS-SUB.                                                  
037700     GO TO 400-COPY-ONE-DAY.                                              
037800 400-EXIT.                                                                
037900     EXIT.                                                                
038000*                                                                         
038100*---------------------------------------------------------------          
038200* 410-DECREMENT-ONE-DAY - BACK FX-RS-WORK-DATE UP BY ONE                  
038300* CALENDAR DAY, BORROWING ACROSS MONTH AND YEAR BOUNDARIES.               
038400* CR1118 FIXED THE MONTH-BORROW CASE BELOW - THE ORIGINAL CODE            
038500* LEFT WS-WD-MM AT ZERO INSTEAD OF ROLLING TO DECEMBER WHEN THE           
038600* MONTH ITSELF BORROWED ACROSS A YEAR BOUNDARY.                           
038700*---------------------------------------------------------------          
038800 410-DECREMENT-ONE-DAY.                                                   
038900     SUBTRACT 1 FROM WS-WD-DD.                                            
039000     IF WS-WD-DD NOT = ZERO                                               
039100         GO TO 410-EXIT                                                   
039200     END-IF.                                                              
039300     SUBTRACT 1 FROM WS-WD-MM.                                            
039400     IF WS-WD-MM NOT = ZERO                                               
039500         GO TO 410-SET-LAST-DAY                                           
039600     END-IF.                                                              
039700     MOVE 12 TO WS-WD-MM.                                                 
039800     SUBTRACT 1 FROM WS-WD-YYYY.                                          
039900 410-SET-LAST-DAY.                                                        
040000     PERFORM 420-LOOKUP-DAYS-IN-MONTH THRU 420-EXIT.                      
040100     MOVE WS-DIM-RESULT TO WS-WD-DD.                                      
040200 410-EXIT.                                                                
040300     EXIT.                                                                
040400*                                                                         
040500*---------------------------------------------------------------          
040600* 420-LOOKUP-DAYS-IN-MONTH - DAYS IN WS-WD-MM OF WS-WD-YYYY.              
040700* FEBRUARY IS LEAP-YEAR AWARE, INCLUDING THE CENTURY RULE                 
040800* (DIVISIBLE BY 100 IS NOT A LEAP YEAR UNLESS ALSO BY 400) -              
040900* ADDED UNDER CR1402 FOR THE YEAR-2000 CASE, WHICH IS DIVISIBLE           
041000* BY BOTH 100 AND 400 AND THEREFORE STILL A LEAP YEAR.                    
041100*---------------------------------------------------------------          
041200 420-LOOKUP-DAYS-IN-MONTH.                                                
041300     EVALUATE WS-WD-MM                                                    
041400         WHEN 1  MOVE 31 TO WS-DIM-RESULT                                 
041500         WHEN 3  MOVE 31 TO WS-DIM-RESULT                                 
041600         WHEN 5  MOVE 31 TO WS-DIM-RESULT                                 
041700         WHEN 7  MOVE 31 TO WS-DIM-RESULT                                 
041800         WHEN 8  MOVE 31 TO WS-DIM-RESULT                                 
041900         WHEN 10 MOVE 31 TO WS-DIM-RESULT                                 
042000         WHEN 12 MOVE 31 TO WS-DIM-RESULT                                 
042100         WHEN 4  MOVE 30 TO WS-DIM-RESULT                                 
042200         WHEN 6  MOVE 30 TO WS-DIM-RESULT                                 
042300         WHEN 9  MOVE 30 TO WS-DIM-RESULT                                 
042400         WHEN 11 MOVE 30 TO WS-DIM-RESULT                                 
042500         WHEN 2  PERFORM 430-CHECK-LEAP-YEAR THRU 430-EXIT                
042600     END-EVALUATE.                                                        
042700 420-EXIT.                                                                
042800     EXIT.                                                                
042900*                                                                         
043000*---------------------------------------------------------------          
043100* 430-CHECK-LEAP-YEAR - THREE-WAY DIVISIBILITY TEST (4, THEN              
043200* 100, THEN 400) FOR WS-WD-YYYY.  WS-DIM-QUOTIENT IS UNUSED               
043300* EXCEPT AS A REQUIRED DIVIDE TARGET - ONLY THE REMAINDER                 
043400* MATTERS TO ANY OF THE THREE TESTS BELOW.                                
043500*---------------------------------------------------------------          
043600 430-CHECK-LEAP-YEAR.                                                     
043700     MOVE 28 TO WS-DIM-RESULT.                                            
043800     DIVIDE WS-WD-YYYY BY 4 GIVING WS-DIM-QUOTIENT                        
043900                             REMAINDER WS-DIM-REMAINDER.                  
044000     IF WS-DIM-REMAINDER NOT = ZERO                                       
044100         GO TO 430-EXIT                                                   
044200     END-IF.                                                              
044300     DIVIDE WS-WD-YYYY BY 100 GIVING WS-DIM-QUOTIENT                      
044400                              REMAINDER WS-DIM-REMAINDER.                 
044500     IF WS-DIM-REMAINDER NOT = ZERO                                       
044600         MOVE 29 TO WS-DIM-RESULT                                         
044700         GO TO 430-EXIT                                                   
044800     END-IF.                                                              
044900     DIVIDE WS-WD-YYYY BY 400 GIVING WS-DIM-QUOTIENT                      
045000                              REMAINDER WS-DIM-REMAINDER.                 
045100     IF WS-DIM-REMAINDER = ZERO                                           
045200         MOVE 29 TO WS-DIM-RESULT                                         
045300     END-IF.                                                              
045400 430-EXIT.                                                                
045500     EXIT.                                                                
045600*                                                                         
045700****************************************************************          
045800* MAINTENANCE NOTES - READ BEFORE CHANGING THIS PROGRAM                   
045900*                                                                         
046000* 1. THE RATE-HISTORY TABLE MUST ARRIVE IN ASCENDING DATE ORDER.          
046100*    SEARCH ALL IN 100 AND 210 IS A BINARY SEARCH AND WILL GIVE           
046200*    WRONG OR MISSED RESULTS SILENTLY IF FXBATCH EVER LOADS THE           
046300*    TABLE OUT OF ORDER.                                                  
046400*                                                                         
046500* 2. FX-RS-DEFAULT-RATE (CURRENTLY 1380.00) IS A TREASURY-DESK            
046600*    CONTROLLED VALUE.  DO NOT CHANGE IT WITHOUT A SIGNED                 
046700*    TREASURY REQUEST ON FILE - SEE CR1577 IN THE CHANGE LOG.             
046800*                                                                         
046900* 3. 200-FIND-HISTORICAL-RATE WALKS AT MOST 5 DAYS PAST THE               
047000*    REQUESTED LOOKBACK BEFORE GIVING UP AND USING CURRENT-RATE.          
047100*    IF THE SHOP EVER MOVES TO A CALENDAR WITH LONGER GAPS IN             
047200*    THE RATE HISTORY (A WEEK-LONG OUTAGE, FOR EXAMPLE) THIS              
047300*    LIMIT WILL NEED TO BE RAISED TO AVOID A SILENT FALLBACK.             
047400*                                                                         
047500* 4. THIS PROGRAM DOES NOT OPEN ANY FILE.  IF A FUTURE CHANGE             
047600*    NEEDS TO READ SOMETHING NOT ALREADY ON THE CALL USING LIST,          
047700*    ADD IT TO FXBATCH'S SELECT SET AND PASS IT DOWN, THE SAME            
047800*    WAY FX-RATE-HIST-TABLE IS PASSED TODAY.                              
047900****************************************************************          

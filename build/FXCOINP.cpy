000100*****************************************************************         
000200*  FXCOINP  -  COMPANY COST/PRICING INPUT RECORD                *         
000300*  ONE RECORD PER RUN.  SUPPLIED BY THE CALLING JOB AS A         *        
000400*  LINE-SEQUENTIAL FLAT FILE (SEE FXCOMPIN DD IN FXBATCH).      *         
000500*  FIELDS ARE DISPLAY USAGE SINCE THE CARRYING FILE IS A FLAT    *        
000600*  LINE-SEQUENTIAL DATA SET, NOT A PACKED VSAM CLUSTER.          *        
000700*-----------------------------------------------------------------        
000800*  CHANGE HISTORY - SEE FXBATCH FOR THE SYSTEM CHANGE LOG.       *        
000900*  03/11/95  RBH  ORIGINAL COPYBOOK FOR FOREX MARGIN PROJECT.    *        
001000*****************************************************************         
001100 01  FX-COMPANY-INPUT-REC.                                                
001200     05  FX-CI-MATERIAL-COST-USD    PIC S9(13)V9(2).                      
001300*        RAW-MATERIAL UNIT COST, QUOTED IN US DOLLARS.                    
001400     05  FX-CI-MATERIAL-RATIO       PIC S9(3)V9(2).                       
001500*        MATERIAL COST AS A PERCENT OF TOTAL COST (0.01-100.00).          
001600     05  FX-CI-SELLING-PRICE-KRW    PIC S9(13)V9(2).                      
001700*        DOMESTIC SELLING PRICE OF THE FINISHED GOOD, IN WON.             
001800     05  FX-CI-TARGET-MARGIN-RATE   PIC S9(3)V9(2).                       
001900*        TARGET MARGIN, PERCENT OF SELLING PRICE (0-100).                 
002000     05  FX-CI-OTHER-COSTS-KRW      PIC S9(13)V9(2).                      
002100*        LOGISTICS, DUTY AND PROCESSING COSTS, IN WON.                    
002200     05  FILLER                     PIC X(25).                            

000100****************************************************************          
000200*  FXPLANA  -  PROFIT-LOSS-ANALYSIS.  DERIVED RECORD, ONE PER             
000300*  RUN, BUILT BY FXPLANSV FROM ONE COMPANY-INPUT RECORD AND THE           
000400*  EXCHANGE-RATE-REPORT PRODUCED BY FXRATSVC.  FXBATCH USES THIS          
000500*  LAYOUT BOTH AS THE FXPLANSV LINKAGE AREA AND AS THE SOURCE OF          
000600*  THE PROFIT-LOSS-REPORT COLUMNAR DUMP.                                  
000700*----------------------------------------------------------------         
000800*  ALL MONEY FIELDS ARE WON (KRW) UNLESS NOTED OTHERWISE.  RATE           
000900*  AND PERCENT FIELDS CARRY 2 DECIMAL PLACES.                             
001000*----------------------------------------------------------------         
001100*  CHANGE HISTORY - SEE FXBATCH FOR THE SYSTEM CHANGE LOG.                
001200*  03/11/95  RBH  ORIGINAL COPYBOOK FOR FOREX MARGIN PROJECT.             
001300*  09/22/98  RBH  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS IN THIS             
001400*                 COPYBOOK, RATE-DATE SUB-FIELDS ARE ALL 9(8).            
001500****************************************************************          
001600 01  FX-PLANA-REC.                                                        
001700*----------------------------------------------------------------         
001800*    REAL-TIME PROFIT/LOSS AT TODAY'S EXCHANGE RATE.                      
001900*----------------------------------------------------------------         
002000     05  FX-PL-REALTIME-PL.                                               
002100         10  FX-PL-CURRENT-COST       PIC S9(13)V9(2).                    
002200         10  FX-PL-COST-CHG-RATE-30D  PIC S9(3)V9(2).                     
002300         10  FX-PL-CURRENT-MARGIN     PIC S9(13)V9(2).                    
002400         10  FX-PL-CURRENT-MARGIN-RT  PIC S9(3)V9(2).                     
002500         10  FX-PL-TARGET-MARGIN      PIC S9(13)V9(2).                    
002600         10  FX-PL-TARGET-MARGIN-RT   PIC S9(3)V9(2).                     
002700         10  FX-PL-TARGET-GAP         PIC S9(13)V9(2).                    
002800         10  FX-PL-TARGET-ACHIEVED    PIC X(1).                           
002900             88  FX-PL-TARGET-WAS-MET     VALUE "Y".                      
003000             88  FX-PL-TARGET-WAS-MISSED  VALUE "N".                      
003100*----------------------------------------------------------------         
003200*    ORDER-TIMING GUIDE - RATE-INDEPENDENT THRESHOLDS.                    
003300*----------------------------------------------------------------         
003400     05  FX-PL-ORDER-GUIDE.                                               
003500         10  FX-PL-BREAK-EVEN-RATE    PIC S9(8)V9(2).                     
003600         10  FX-PL-TARGET-EXCH-RATE   PIC S9(8)V9(2).                     
003700         10  FX-PL-ORDER-MSG-1        PIC X(80).                          
003800         10  FX-PL-ORDER-MSG-2        PIC X(80).                          
003900*----------------------------------------------------------------         
004000*    EXCHANGE-RATE STATUS - WHERE TODAY'S RATE SITS IN THE BAND.          
004100*----------------------------------------------------------------         
004200     05  FX-PL-RATE-STATUS.                                               
004300         10  FX-PL-STAT-CURRENT-RATE  PIC S9(8)V9(2).                     
004400         10  FX-PL-STAT-MIN-RANGE     PIC S9(8)V9(2).                     
004500         10  FX-PL-STAT-MAX-RANGE     PIC S9(8)V9(2).                     
004600         10  FX-PL-STAT-POSITION      PIC S9(3)V9(1).                     
004700         10  FX-PL-STAT-LEVEL         PIC X(9).                           
004800             88  FX-PL-STAT-EXCELLENT     VALUE "EXCELLENT".              
004900             88  FX-PL-STAT-GOOD          VALUE "GOOD".                   
005000             88  FX-PL-STAT-NORMAL        VALUE "NORMAL".                 
005100             88  FX-PL-STAT-WARNING       VALUE "WARNING".                
005200             88  FX-PL-STAT-DANGER        VALUE "DANGER".                 
005300         10  FX-PL-STAT-MESSAGE       PIC X(40).                          
005400         10  FX-PL-STAT-AI-EVAL       PIC X(200).                         
005500*----------------------------------------------------------------         
005600*    5-POINT SCENARIO TABLE - WHAT-IF AT NEARBY ROUND RATES.              
005700*    OFFSETS -40/-20/0/+20/+40 FROM CURRENT-RATE ROUNDED TO THE           
005800*    NEAREST 20.  ROW 3 (OFFSET 0) IS THE CURRENT-RATE ROW.               
005900*----------------------------------------------------------------         
006000     05  FX-PL-SCENARIO OCCURS 5 TIMES                                    
006100                        INDEXED BY FX-PL-SCN-IDX.                         
006200         10  FX-PL-SCN-RATE           PIC S9(8)V9(2).                     
006300         10  FX-PL-SCN-COST           PIC S9(13).                         
006400         10  FX-PL-SCN-MARGIN         PIC S9(13).                         
006500         10  FX-PL-SCN-MARGIN-RATE    PIC S9(3)V9(2).                     
006600         10  FX-PL-SCN-IS-CURRENT     PIC X(1).                           
006700             88  FX-PL-SCN-CURRENT-ROW    VALUE "Y".                      
006800*----------------------------------------------------------------         
006900*    21-POINT MARGIN-RATE-VS-RATE SENSITIVITY TABLE.                      
007000*    CURRENT-RATE MINUS 100 THROUGH CURRENT-RATE PLUS 100,                
007100*    STEPPING 10 WON PER ROW.                                             
007200*----------------------------------------------------------------         
007300     05  FX-PL-MARGIN-CHG OCCURS 21 TIMES                                 
007400                          INDEXED BY FX-PL-MRC-IDX.                       
007500         10  FX-PL-MRC-RATE           PIC S9(8)V9(2).                     
007600         10  FX-PL-MRC-MARGIN-RATE    PIC S9(3)V9(2).                     
007700*----------------------------------------------------------------         
007800*    DETAILED COST BREAKDOWN AT CURRENT-RATE.                             
007900*----------------------------------------------------------------         
008000     05  FX-PL-DETAIL-COST.                                               
008100         10  FX-PL-DET-MATL-COST-USD  PIC S9(13)V9(2).                    
008200         10  FX-PL-DET-APPLIED-RATE   PIC S9(8)V9(2).                     
008300         10  FX-PL-DET-MATL-COST-KRW  PIC S9(13).                         
008400         10  FX-PL-DET-OTHER-COSTS    PIC S9(13)V9(2).                    
008500         10  FX-PL-DET-TOTAL-COST     PIC S9(13).                         
008600         10  FX-PL-DET-SELLING-PRICE  PIC S9(13)V9(2).                    
008700         10  FX-PL-DET-NET-MARGIN     PIC S9(13).                         
008800         10  FX-PL-DET-NET-MARGIN-RT  PIC S9(3)V9(2).                     
008900*----------------------------------------------------------------         
009000*    MONITORING STRATEGY - THREE FIXED ADVISORY LINES.                    
009100*----------------------------------------------------------------         
009200     05  FX-PL-MONITOR-STRATEGY      PIC X(400).                          
009300     05  FILLER                      PIC X(40).                           

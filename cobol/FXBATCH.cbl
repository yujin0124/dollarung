000100****************************************************************          
000200* LICENSED MATERIALS - PROPERTY OF THE INSTALLATION                       
000300* ALL RIGHTS RESERVED                                                     
000400****************************************************************          
000500* PROGRAM:  FXBATCH                                                       
000600*                                                                         
000700* AUTHOR :  R. B. HOLLOWAY                                                
000800*                                                                         
000900* MAIN BATCH DRIVER FOR THE FOREX MARGIN PROJECT.  OWNS ALL FILE          
001000* I/O.  SEEDS THE RATE-HISTORY FILE ON A FIRST RUN, LOADS THE             
001100* 31-DAY RATE WINDOW AND THE ONE COMPANY-INPUT RECORD, CALLS              
001200* FXRATSVC TO BUILD THE EXCHANGE-RATE-REPORT AND FXPLANSV TO              
001300* BUILD THE PROFIT-LOSS-ANALYSIS, THEN PRINTS THE FLAT COLUMNAR           
001400* PROFIT/LOSS REPORT.                                                     
001500*                                                                         
001600* THIS PROGRAM OWNS ALL THREE SELECTS.  NEITHER FXRATSVC NOR              
001700* FXPLANSV TOUCHES A FILE - THEY ARE PASSED WORKING STORAGE               
001800* RECORDS ON THE CALL USING LIST AND HAND BACK A FILLED-IN                
001900* RECORD PLUS A RETURN CODE.  KEEP IT THAT WAY - IF A SUBPROGRAM          
002000* EVER NEEDS ITS OWN FILE, GIVE IT ITS OWN SELECT/FD, DO NOT              
002100* OPEN A FXBATCH FILE FROM INSIDE A CALLED PROGRAM.                       
002200****************************************************************          
002300*                                                          CHANGE         
002400* DATE-WRITTEN.  03/11/95                                                 
002500*                                                                         
002600* CHANGE LOG -----------------------------------------------LOG--         
002700* 03/11/95  RBH  CR1001  ORIGINAL PROGRAM - FOREX MARGIN PROJECT.         
002800* 03/18/95  RBH  CR1001  ADDED SEED-THE-HISTORY-FILE LOGIC FOR            
002900*                        SITES WITHOUT AN EXISTING RATE FILE.             
003000* 04/02/95  RBH  CR1001  SEED ROUTINE ROUNDED TO NEAREST MULTIPLE         
003100*                        OF 3.50 WON PER DAY, 5-DAY SAWTOOTH, TO          
003200*                        GIVE FXRATSVC SOMETHING TO FIND A TREND          
003300*                        IN BEFORE REAL HISTORY ACCUMULATES.              
003400* 06/19/96  RBH  CR1133  REPORT FILE NOW OPENED OUTPUT FRESH EACH         
003500*                        RUN - PRIOR VERSION APPENDED, WHICH RAN          
003600*                        THE OPERATIONS STAFF OUT OF PACK SPACE.          
003700* 09/22/98  RBH  CR1402  Y2K REVIEW - ADDED CENTURY WINDOW TO THE         
003800*                        ACCEPT-FROM-DATE EXPANSION BELOW.  YY            
003900*                        LESS THAN 50 WINDOWS TO 20YY, ELSE 19YY.         
004000* 11/05/99  RBH  CR1402  Y2K - CONFIRMED SEED-DATE ROLLOVER LOGIC         
004100*                        HANDLES THE 1999/2000 YEAR BOUNDARY OK.          
004200*                        RAN A FULL SEED-FROM-EMPTY TEST WITH THE         
004300*                        SYSTEM DATE SET TO 12/31/99 - NO ISSUES.         
004400* 02/11/00  RBH  CR1455  LEAP-YEAR TEST IN 140 CONFIRMED CORRECT          
004500*                        FOR THE 2000 CENTURY-LEAP-YEAR EXCEPTION         
004600*                        (DIVISIBLE BY 400, SO STILL A LEAP YEAR).        
004700* 07/14/03  TJW  CR1610  REPORT HEADER NOW SHOWS THE RUN DATE IN          
004800*                        YYYY-MM-DD FORM PER AUDIT REQUEST.               
004900* 03/09/06  TJW  CR1744  ADDED UPSI-0 DEBUG SWITCH SO THE CALL            
005000*                        RETURN CODES AND THE RUN DATE CAN BE             
005100*                        TRACED WITHOUT RECOMPILING WITH A DISPLAY        
005200*                        LEFT IN.  SEE SPECIAL-NAMES BELOW.               
005300* 10/02/09  TJW  CR1820  REVIEWED AGAINST THE CURRENT COMPANY             
005400*                        INPUT LAYOUT AFTER THE RATE-SOURCE CHANGE        
005500*                        - NO FXBATCH CHANGES REQUIRED, LOGGED            
005600*                        FOR THE AUDIT TRAIL ONLY.                        
005700* 05/17/11  TJW  CR1902  CONFIRMED NO CHANGE NEEDED FOR THE SEOUL         
005800*                        OFFICE'S REQUEST TO CARRY THE RATE-STATUS        
005900*                        MESSAGE IN NATIVE HANGUL - THAT FIELD IS         
006000*                        BUILT AND MOVED ENTIRELY INSIDE FXPLANSV,        
006100*                        FXBATCH JUST STRINGS IT ONTO THE REPORT          
006200*                        LINE AS-IS IN 610 BELOW.                         
006300****************************************************************          
006400 IDENTIFICATION DIVISION.                                                 
006500 PROGRAM-ID.    FXBATCH.                                                  
006600 AUTHOR.        R. B. HOLLOWAY.                                           
006700 INSTALLATION.  COBOL DEVELOPMENT CENTER.                                 
006800 DATE-WRITTEN.  03/11/95.                                                 
006900 DATE-COMPILED.                                                           
007000 SECURITY.      NON-CONFIDENTIAL.                                         
007100*                                                                         
007200 ENVIRONMENT DIVISION.                                                    
007300*    CONFIGURATION SECTION - TARGET IS THE SAME IBM-390 SHOP              
007400*    STANDARD AS EVERY OTHER PROGRAM IN THIS PROJECT.  UPSI-0 IS          
007500*    THE RUN-TIME DEBUG TOGGLE - SET ON VIA JCL PARM TO TRACE THE         
007600*    SUBPROGRAM RETURN CODES AND THE COMPUTED RUN DATE WITHOUT A          
007700*    RECOMPILE.                                                           
007800 CONFIGURATION SECTION.                                                   
007900 SOURCE-COMPUTER.  IBM-390.                                               
008000 OBJECT-COMPUTER.  IBM-390.                                               
008100 SPECIAL-NAMES.                                                           
008200     C01 IS TOP-OF-FORM                                                   
008300     UPSI-0 ON FX-BA-DEBUG-SWITCH-ON                                      
008400            OFF FX-BA-DEBUG-SWITCH-OFF.                                   
008500*    INPUT-OUTPUT SECTION - THREE LINE SEQUENTIAL FILES, ALL              
008600*    OWNED HERE.  FILE STATUS FIELDS LIVE IN FX-BA-FILE-STATUSES          
008700*    BELOW SO EVERY OPEN/READ CAN BE CHECKED THE SAME WAY.                
008800 INPUT-OUTPUT SECTION.                                                    
008900 FILE-CONTROL.                                                            
009000     SELECT FX-RATE-HIST-FILE  ASSIGN TO FXRATEIN                         
009100         ORGANIZATION IS LINE SEQUENTIAL                                  
009200         FILE STATUS  IS FX-RH-FILE-STATUS.                               
009300     SELECT FX-COMPANY-FILE    ASSIGN TO FXCOMPIN                         
009400         ORGANIZATION IS LINE SEQUENTIAL                                  
009500         FILE STATUS  IS FX-CI-FILE-STATUS.                               
009600     SELECT FX-REPORT-FILE     ASSIGN TO FXPLRPT                          
009700         ORGANIZATION IS LINE SEQUENTIAL                                  
009800         FILE STATUS  IS FX-RP-FILE-STATUS.                               
009900*                                                                         
010000 DATA DIVISION.                                                           
010100 FILE SECTION.                                                            
010200*                                                                         
010300 FD  FX-RATE-HIST-FILE.                                                   
010400*    ONE RECORD PER CALENDAR DAY.  FIELDS CARRY THE "FD-" PREFIX          
010500*    HERE SO THEY DO NOT COLLIDE WITH THE FX-RH- NAMES COPIED             
010600*    INTO WORKING-STORAGE FROM FXRTHIST BELOW.  RECORD IS WRITTEN         
010700*    BY BOTH THE SEED ROUTINE (110/115) AND, IN NORMAL OPERATION,         
010800*    BY WHATEVER UPSTREAM FEED POPULATES FXRATEIN OVERNIGHT.              
010900 01  FX-RATE-HIST-FD-REC.                                                 
011000     05  FX-FD-RH-RATE-DATE         PIC 9(8).                             
011100     05  FX-FD-RH-RATE              PIC S9(8)V9(2).                       
011200     05  FX-FD-RH-CURRENCY-CD       PIC X(3).                             
011300     05  FILLER                     PIC X(11).                            
011400*                                                                         
011500 FD  FX-COMPANY-FILE.                                                     
011600*    SINGLE-RECORD FILE - ONE SET OF COMPANY TERMS PER RUN.               
011700*    LAYOUT IS SHARED WITH FXPLANSV VIA THE FXCOINP COPYBOOK SO           
011800*    BOTH PROGRAMS AGREE ON FIELD POSITIONS WITHOUT A SEPARATE            
011900*    COPY OF THE SAME FIELDS.                                             
012000     COPY FXCOINP.                                                        
012100*                                                                         
012200 FD  FX-REPORT-FILE.                                                      
012300*    132-COLUMN PRINT IMAGE, ONE LOGICAL REPORT LINE PER WRITE.           
012400*    ALL THE REAL COLUMN SPACING LIVES IN THE RPT-SCENARIO-LINE           
012500*    AND RPT-MARGIN-LINE GROUPS BELOW, MOVED HERE JUST BEFORE             
012600*    EACH WRITE.                                                          
012700 01  FX-REPORT-LINE                 PIC X(132).                           
012800*                                                                         
012900 WORKING-STORAGE SECTION.                                                 
013000*                                                                         
013100*    STANDALONE SCALARS - CALL RETURN CODE AND THE LEAP-YEAR TEST         
013200*    FIELDS USED BY THE SEED-DATE BACKFILL ROUTINE.  KEPT AS              
013300*    77-LEVELS PER SHOP CONVENTION, NOT BURIED IN A GROUP.  THESE         
013400*    ARE SCRATCH, NOT REPORTED, SO THEY CARRY NO VALUE CLAUSE.            
013500 77  FX-BA-CALL-RET-CODE            PIC 9(4)  COMP.                       
013600 77  FX-SEED-OFFSET                 PIC 9(2)  COMP.                       
013700 77  WS-DIM-QUOTIENT                PIC 9(4)  COMP.                       
013800 77  WS-LEAP-TEST-1                 PIC 9(4)  COMP.                       
013900 77  WS-LEAP-TEST-2                 PIC 9(4)  COMP.                       
014000 77  WS-LEAP-TEST-3                 PIC 9(4)  COMP.                       
014100*                                                                         
014200*    FX-BA-FILE-STATUSES - ONE TWO-BYTE STATUS PER SELECT, EACH           
014300*    WITH AN 88 FOR THE NORMAL "00" OUTCOME SO THE PROCEDURE              
014400*    DIVISION CAN TEST THE 88 INSTEAD OF COMPARING LITERALS.              
014500 01  FX-BA-FILE-STATUSES.                                                 
014600     05  FX-RH-FILE-STATUS          PIC XX.                               
014700         88  FX-RH-FILE-OK              VALUE "00".                       
014800     05  FX-CI-FILE-STATUS          PIC XX.                               
014900         88  FX-CI-FILE-OK               VALUE "00".                      
015000     05  FX-RP-FILE-STATUS          PIC XX.                               
015100         88  FX-RP-FILE-OK               VALUE "00".                      
015200     05  FILLER                     PIC X(10).                            
015300*                                                                         
015400*    FX-BA-MISC-FIELDS - THE HISTORY-FILE END-OF-FILE SWITCH AND          
015500*    THE EDITED-RATE WORK FIELD USED TO BUILD THE REPORT HEADER           
015600*    LINES IN 610.                                                        
015700 01  FX-BA-MISC-FIELDS.                                                   
015800     05  FX-RH-EOF-SWITCH           PIC X(1)  VALUE "N".                  
015900         88  FX-RH-AT-END               VALUE "Y".                        
016000     05  FX-BA-RATE-ED              PIC Z(6)9.99-.                        
016100     05  FILLER                     PIC X(10).                            
016200*                                                                         
016300*    FX-BA-DATE-WORK - THREE DATES (ACCEPT-FROM-DATE, TODAY               
016400*    EXPANDED TO A 4-DIGIT YEAR, AND THE SEED ROUTINE'S WORKING           
016500*    SEED DATE), EACH WITH A REDEFINES TO PICK APART YY/MM/DD OR          
016600*    YYYY/MM/DD, PLUS THE LEAP-YEAR SWITCH AND THE SEED-ROW               
016700*    COUNTERS USED ONLY WHILE THE HISTORY FILE IS BEING BUILT.            
016800 01  FX-BA-DATE-WORK.                                                     
016900     05  WS-ACCEPT-DATE             PIC 9(6).                             
017000     05  WS-ACCEPT-DATE-R REDEFINES WS-ACCEPT-DATE.                       
017100         10  WS-AD-YY               PIC 99.                               
017200         10  WS-AD-MM               PIC 99.                               
017300         10  WS-AD-DD               PIC 99.                               
017400     05  FX-TODAY-DATE-WS           PIC 9(8).                             
017500     05  FX-TODAY-DATE-R REDEFINES FX-TODAY-DATE-WS.                      
017600         10  WS-TD-YYYY             PIC 9(4).                             
017700         10  WS-TD-MM               PIC 99.                               
017800         10  WS-TD-DD               PIC 99.                               
017900     05  FX-SEED-DATE-WS            PIC 9(8).                             
018000     05  FX-SEED-DATE-R REDEFINES FX-SEED-DATE-WS.                        
018100         10  WS-SD-YYYY             PIC 9(4).                             
018200         10  WS-SD-MM               PIC 99.                               
018300         10  WS-SD-DD               PIC 99.                               
018400     05  WS-LEAP-SWITCH             PIC X(1).                             
018500         88  WS-IS-LEAP-YEAR            VALUE "Y".                        
018600     05  FX-SEED-RATE               PIC S9(8)V9(2).                       
018700     05  FX-SEED-VARY-SUB           PIC 9(1)  COMP.                       
018800     05  FX-SEED-VARY-REM           PIC 9(1)  COMP.                       
018900     05  FILLER                     PIC X(10).                            
019000*                                                                         
019100*    FX-RPT-SCENARIO-LINE - ONE PRINT LINE OF THE 5-ROW SCENARIO          
019200*    TABLE.  THE -R REDEFINES LETS 625 MOVE THE WHOLE BUILT-UP            
019300*    LINE INTO FX-REPORT-LINE IN ONE SHOT RATHER THAN FIELD BY            
019400*    FIELD.  COLUMN SPACING (FILLER X(4), X(3), X(3), X(3), X(3))         
019500*    WAS LAID OUT BY EYE AGAINST A 132-COLUMN GREENBAR MOCKUP -           
019600*    IF YOU WIDEN A FIELD, WIDEN THE TRAILING FILLER TO MATCH SO          
019700*    THE RECORD STAYS AT 132 BYTES.                                       
019800 01  FX-RPT-SCENARIO-LINE.                                                
019900     05  FILLER                     PIC X(4)  VALUE SPACES.               
020000     05  RPT-SCN-RATE-OUT           PIC Z(6)9.99-.                        
020100     05  FILLER                     PIC X(3)  VALUE SPACES.               
020200     05  RPT-SCN-COST-OUT           PIC Z(12)9-.                          
020300     05  FILLER                     PIC X(3)  VALUE SPACES.               
020400     05  RPT-SCN-MARGIN-OUT         PIC Z(12)9-.                          
020500     05  FILLER                     PIC X(3)  VALUE SPACES.               
020600     05  RPT-SCN-MGNRT-OUT          PIC Z(2)9.99-.                        
020700     05  FILLER                     PIC X(3)  VALUE SPACES.               
020800     05  RPT-SCN-CURR-OUT           PIC X(1).                             
020900     05  FILLER                     PIC X(69) VALUE SPACES.               
021000 01  FX-RPT-SCN-LINE-R REDEFINES FX-RPT-SCENARIO-LINE PIC X(132).         
021100*                                                                         
021200*    FX-RPT-MARGIN-LINE - SAME IDEA, ONE PRINT LINE OF THE 21-ROW         
021300*    MARGIN-RATE-CHANGE TABLE.  ONLY RATE AND MARGIN RATE PRINT;          
021400*    THE TABLE CARRIES NO COST/MARGIN AMOUNT PER SPEC.  KEPT AS A         
021500*    SEPARATE GROUP RATHER THAN REUSING FX-RPT-SCENARIO-LINE              
021600*    BECAUSE THE TWO TABLES DO NOT SHARE A COMMON COLUMN LAYOUT.          
021700 01  FX-RPT-MARGIN-LINE.                                                  
021800     05  FILLER                     PIC X(4)  VALUE SPACES.               
021900     05  RPT-MRC-RATE-OUT           PIC Z(6)9.99-.                        
022000     05  FILLER                     PIC X(3)  VALUE SPACES.               
022100     05  RPT-MRC-MGNRT-OUT          PIC Z(2)9.99-.                        
022200     05  FILLER                     PIC X(107) VALUE SPACES.              
022300 01  FX-RPT-MRC-LINE-R REDEFINES FX-RPT-MARGIN-LINE PIC X(132).           
022400*                                                                         
022500*    SHARED RECORD LAYOUTS - THE 31-DAY RATE TABLE FXRATSVC               
022600*    SEARCHES, THE EXCHANGE-RATE-REPORT FXRATSVC HANDS BACK, AND          
022700*    THE FULL PROFIT-LOSS-ANALYSIS FXPLANSV HANDS BACK.  ALL              
022800*    THREE ARE COPIED HERE UNCHANGED SO THE CALL USING LISTS IN           
022900*    400/500 LINE UP BYTE FOR BYTE WITH THE SUBPROGRAMS' LINKAGE          
023000*    SECTIONS.                                                            
023100 COPY FXRTHIST.                                                           
023200*    FXRTHIST - THE 31-ENTRY OCCURS TABLE, ASCENDING KEY ON RATE          
023300*    DATE.  FXRATSVC SEARCHES IT; THIS PROGRAM ONLY LOADS IT              
023400*    (PARAGRAPH 200) AND PASSES IT ON THE CALL.                           
023500 COPY FXRTRPT.                                                            
023600*    FXRTRPT - EXCHANGE-RATE-REPORT RECORD.  FXRATSVC FILLS IT            
023700*    IN; FXBATCH PASSES IT STRAIGHT THROUGH TO FXPLANSV UNCHANGED         
023800*    AND ALSO PULLS THE CURRENT RATE OUT OF IT FOR 610.                   
023900 COPY FXPLANA.                                                            
024000*    FXPLANA - FULL PROFIT-LOSS-ANALYSIS RECORD (RATE STATUS,             
024100*    SCENARIO TABLE, MARGIN-CHANGE TABLE, DETAIL COST).  FXPLANSV         
024200*    FILLS IT IN; THIS PROGRAM ONLY READS IT, IN 600-WRITE-REPORT         
024300*    AND ITS SUB-PARAGRAPHS.                                              
024400*                                                                         
024500 PROCEDURE DIVISION.                                                      
024600*                                                                         
024700*---------------------------------------------------------------          
024800* 000-MAIN-RTN - TOP OF THE DRIVER.  STRICT STRAIGHT-LINE ORDER:          
024900* INITIALIZE, SEED-IF-NEEDED, LOAD BOTH INPUT FILES, CALL THE TWO         
025000* SUBPROGRAMS, WRITE THE REPORT, TERMINATE.  DO NOT REORDER THE           
025100* TWO CALLS - 500-CALL-PLAN-SERVICE NEEDS THE EXCHANGE-RATE-REPORT        
025200* 400 JUST BUILT.                                                         
025300*---------------------------------------------------------------          
025400 000-MAIN-RTN.                                                            
025500*    ESTABLISH THE RUN DATE FIRST - EVERYTHING ELSE, INCLUDING THE        
025600*    SEED ROUTINE'S BACKFILL DATES, IS COMPUTED RELATIVE TO IT.           
025700     PERFORM 050-INITIALIZE-WORK THRU 050-EXIT.                           
025800*    MANUFACTURE HISTORY ONLY IF NONE EXISTS - A NORMAL PRODUCTION        
025900*    RUN SKIPS STRAIGHT THROUGH 100 WITHOUT WRITING ANYTHING.             
026000     PERFORM 100-SEED-RATE-HISTORY THRU 100-EXIT.                         
026100     PERFORM 200-LOAD-RATE-HISTORY-TABLE THRU 200-EXIT.                   
026200     PERFORM 300-LOAD-COMPANY-INPUT THRU 300-EXIT.                        
026300*    THE TWO CALLS BELOW ARE THE WHOLE POINT OF THE RUN - EVERY           
026400*    PARAGRAPH BEFORE THIS POINT EXISTS ONLY TO GET THEIR INPUT           
026500*    PARAMETERS READY.                                                    
026600     PERFORM 400-CALL-RATE-SERVICE THRU 400-EXIT.                         
026700     PERFORM 500-CALL-PLAN-SERVICE THRU 500-EXIT.                         
026800     PERFORM 600-WRITE-REPORT THRU 600-EXIT.                              
026900     PERFORM 700-TERMINATE-RUN THRU 700-EXIT.                             
027000     STOP RUN.                                                            
027100*                                                                         
027200*---------------------------------------------------------------          
027300* 050-INITIALIZE-WORK - ESTABLISH TODAY'S DATE (WITH Y2K CENTURY          
027400* WINDOW, SEE 09/22/98 CHANGE LOG ENTRY ABOVE).  ACCEPT FROM DATE         
027500* ONLY EVER RETURNS A 2-DIGIT YEAR ON THIS COMPILER, SO THE               
027600* WINDOW TEST IS THE ONLY PLACE CENTURY GETS DECIDED.                     
027700*---------------------------------------------------------------          
027800 050-INITIALIZE-WORK.                                                     
027900     ACCEPT WS-ACCEPT-DATE FROM DATE.                                     
028000     IF WS-AD-YY < 50                                                     
028100         COMPUTE WS-TD-YYYY = 2000 + WS-AD-YY                             
028200     ELSE                                                                 
028300         COMPUTE WS-TD-YYYY = 1900 + WS-AD-YY                             
028400     END-IF.                                                              
028500     MOVE WS-AD-MM TO WS-TD-MM.                                           
028600     MOVE WS-AD-DD TO WS-TD-DD.                                           
028700     IF FX-BA-DEBUG-SWITCH-ON                                             
028800         DISPLAY "FXBATCH RUN DATE " FX-TODAY-DATE-WS                     
028900     END-IF.                                                              
029000 050-EXIT.                                                                
029100     EXIT.                                                                
029200*                                                                         
029300*---------------------------------------------------------------          
029400* 100-SEED-RATE-HISTORY - IF THE RATE-HISTORY FILE IS MISSING OR          
029500* EMPTY, MANUFACTURE 31 DAYS (TODAY BACK THROUGH 30 DAYS AGO) OF          
029600* SYNTHETIC RATES SEEDED FROM THE DEFAULT RATE.  SAME OPEN-               
029700* OUTPUT-THEN-REOPEN SHAPE AS THE SHOP'S OTHER SEED-THE-FILE              
029800* LOGIC.  A SITE RUNNING THIS JOB FOR THE FIRST TIME HAS NO               
029900* FXRATEIN DATA SET CONTENT AT ALL, SO THE OPEN INPUT BELOW               
030000* EITHER FAILS THE FILE STATUS TEST OR HITS AT END ON THE FIRST           
030100* READ - EITHER WAY WE FALL INTO THE SEED ROUTINE.                        
030200*---------------------------------------------------------------          
030300 100-SEED-RATE-HISTORY.                                                   
030400     OPEN INPUT FX-RATE-HIST-FILE.                                        
030500     IF NOT FX-RH-FILE-OK                                                 
030600         PERFORM 110-BUILD-SEED-FILE THRU 110-EXIT                        
030700     ELSE                                                                 
030800         READ FX-RATE-HIST-FILE                                           
030900             AT END                                                       
031000                 CLOSE FX-RATE-HIST-FILE                                  
031100                 PERFORM 110-BUILD-SEED-FILE THRU 110-EXIT                
031200             NOT AT END                                                   
031300                 CLOSE FX-RATE-HIST-FILE                                  
031400         END-READ                                                         
031500     END-IF.                                                              
031600 100-EXIT.                                                                
031700     EXIT.                                                                
031800*                                                                         
031900*---------------------------------------------------------------          
032000* 110-BUILD-SEED-FILE - OPEN THE HISTORY FILE OUTPUT (CREATES IT          
032100* IF IT DOES NOT EXIST ON THIS SYSTEM), WRITE 31 ROWS OLDEST              
032200* FIRST SO THE FILE COMES BACK IN ASCENDING DATE ORDER ON THE             
032300* NEXT OPEN INPUT, THEN REOPEN INPUT FOR 200 TO READ.                     
032400*---------------------------------------------------------------          
032500 110-BUILD-SEED-FILE.                                                     
032600     OPEN OUTPUT FX-RATE-HIST-FILE.                                       
032700     PERFORM 115-BUILD-ONE-SEED-ROW THRU 115-EXIT                         
032800             VARYING FX-SEED-OFFSET FROM 30 BY -1                         
032900             UNTIL FX-SEED-OFFSET < 0.                                    
033000     CLOSE FX-RATE-HIST-FILE.                                             
033100     OPEN INPUT FX-RATE-HIST-FILE.                                        
033200 110-EXIT.                                                                
033300     EXIT.                                                                
033400*                                                                         
033500*---------------------------------------------------------------          
033600* 115-BUILD-ONE-SEED-ROW - ONE SYNTHETIC HISTORY ROW.  BACK THE           
033700* WORKING SEED DATE UP FX-SEED-OFFSET DAYS FROM TODAY, THEN               
033800* MANUFACTURE A RATE THAT SAWTOOTHS +/-3.50 WON OVER A 5-DAY              
033900* CYCLE AROUND THE 1380.00 DEFAULT SO FXRATSVC'S CHANGE-RATE AND          
034000* TREND LOGIC HAS SOMETHING REAL TO COMPUTE ON A FIRST RUN.               
034100*---------------------------------------------------------------          
034200 115-BUILD-ONE-SEED-ROW.                                                  
034300     MOVE FX-TODAY-DATE-WS TO FX-SEED-DATE-WS.                            
034400     PERFORM 120-DECREMENT-SEED-DATE THRU 120-EXIT                        
034500             FX-SEED-OFFSET TIMES.                                        
034600     DIVIDE FX-SEED-OFFSET BY 5 GIVING FX-SEED-VARY-SUB                   
034700             REMAINDER FX-SEED-VARY-REM.                                  
034800*    REMAINDER 0-4 MAPS TO AN OFFSET OF -2 THROUGH +2 TIMES 3.50,         
034900*    GIVING THE SAWTOOTH DESCRIBED ABOVE.                                 
035000     COMPUTE FX-SEED-RATE ROUNDED =                                       
035100             1380.00 + ((FX-SEED-VARY-REM - 2) * 3.50).                   
035200     MOVE FX-SEED-DATE-WS TO FX-FD-RH-RATE-DATE.                          
035300     MOVE FX-SEED-RATE TO FX-FD-RH-RATE.                                  
035400     MOVE "USD" TO FX-FD-RH-CURRENCY-CD.                                  
035500     WRITE FX-RATE-HIST-FD-REC.                                           
035600 115-EXIT.                                                                
035700     EXIT.                                                                
035800*                                                                         
035900*---------------------------------------------------------------          
036000* 120-DECREMENT-SEED-DATE - BACK FX-SEED-DATE-WS UP ONE CALENDAR          
036100* DAY.  SAME BORROW LOGIC AS FXRATSVC'S 410-DECREMENT-ONE-DAY,            
036200* KEPT LOCAL SINCE THE TWO PROGRAMS DO NOT SHARE PARAGRAPHS.  THE         
036300* GO TO 120-EXIT ON THE COMMON CASE (DAY > 1) SKIPS THE MONTH/            
036400* YEAR BORROW AND THE LAST-DAY-OF-MONTH LOOKUP ENTIRELY - ONLY            
036500* THE 1ST-OF-MONTH CASE NEEDS THOSE.                                      
036600*---------------------------------------------------------------          
036700 120-DECREMENT-SEED-DATE.                                                 
036800     IF WS-SD-DD > 1                                                      
036900         SUBTRACT 1 FROM WS-SD-DD                                         
037000         GO TO 120-EXIT                                                   
037100     END-IF.                                                              
037200     IF WS-SD-MM > 1                                                      
037300         SUBTRACT 1 FROM WS-SD-MM                                         
037400     ELSE                                                                 
037500         MOVE 12 TO WS-SD-MM                                              
037600         SUBTRACT 1 FROM WS-SD-YYYY                                       
037700     END-IF.                                                              
037800     PERFORM 130-SET-LAST-DAY-OF-MONTH THRU 130-EXIT.                     
037900 120-EXIT.                                                                
038000     EXIT.                                                                
038100*                                                                         
038200*---------------------------------------------------------------          
038300* 130-SET-LAST-DAY-OF-MONTH - GIVEN THE NOW-DECREMENTED WS-SD-MM,         
038400* SET WS-SD-DD TO THE LAST DAY OF THAT MONTH SO THE BORROW IN 120         
038500* LANDS ON A REAL CALENDAR DATE.  FEBRUARY FALLS THROUGH TO THE           
038600* LEAP-YEAR TEST IN 140.                                                  
038700*---------------------------------------------------------------          
038800 130-SET-LAST-DAY-OF-MONTH.                                               
038900     EVALUATE WS-SD-MM                                                    
039000         WHEN 1  WHEN 3  WHEN 5  WHEN 7                                   
039100         WHEN 8  WHEN 10 WHEN 12                                          
039200             MOVE 31 TO WS-SD-DD                                          
039300         WHEN 4  WHEN 6  WHEN 9  WHEN 11                                  
039400             MOVE 30 TO WS-SD-DD                                          
039500         WHEN OTHER                                                       
039600             PERFORM 140-CHECK-SEED-LEAP-YEAR THRU 140-EXIT               
039700             IF WS-IS-LEAP-YEAR                                           
039800                 MOVE 29 TO WS-SD-DD                                      
039900             ELSE                                                         
040000                 MOVE 28 TO WS-SD-DD                                      
040100             END-IF                                                       
040200     END-EVALUATE.                                                        
040300 130-EXIT.                                                                
040400     EXIT.                                                                
040500*                                                                         
040600*---------------------------------------------------------------          
040700* 140-CHECK-SEED-LEAP-YEAR - STANDARD GREGORIAN TEST: DIVISIBLE           
040800* BY 4 AND NOT BY 100, UNLESS ALSO DIVISIBLE BY 400.  SEE THE             
040900* 02/11/00 CHANGE LOG ENTRY - THIS WAS SPECIFICALLY RE-CHECKED            
041000* AGAINST THE YEAR 2000 CENTURY-LEAP EXCEPTION.                           
041100*---------------------------------------------------------------          
041200 140-CHECK-SEED-LEAP-YEAR.                                                
041300     MOVE "N" TO WS-LEAP-SWITCH.                                          
041400     DIVIDE WS-SD-YYYY BY 4 GIVING WS-DIM-QUOTIENT                        
041500             REMAINDER WS-LEAP-TEST-1.                                    
041600     IF WS-LEAP-TEST-1 = 0                                                
041700         MOVE "Y" TO WS-LEAP-SWITCH                                       
041800         DIVIDE WS-SD-YYYY BY 100 GIVING WS-DIM-QUOTIENT                  
041900                 REMAINDER WS-LEAP-TEST-2                                 
042000         IF WS-LEAP-TEST-2 = 0                                            
042100             MOVE "N" TO WS-LEAP-SWITCH                                   
042200             DIVIDE WS-SD-YYYY BY 400 GIVING WS-DIM-QUOTIENT              
042300                     REMAINDER WS-LEAP-TEST-3                             
042400             IF WS-LEAP-TEST-3 = 0                                        
042500                 MOVE "Y" TO WS-LEAP-SWITCH                               
042600             END-IF                                                       
042700         END-IF                                                           
042800     END-IF.                                                              
042900 140-EXIT.                                                                
043000     EXIT.                                                                
043100*                                                                         
043200*---------------------------------------------------------------          
043300* 200-LOAD-RATE-HISTORY-TABLE - READ THE (NOW GUARANTEED NON-             
043400* EMPTY) HISTORY FILE SEQUENTIALLY INTO THE IN-MEMORY TABLE               
043500* FXRATSVC WILL SEARCH.  THE FILE IS GUARANTEED ASCENDING BY              
043600* DATE, SO THE TABLE COMES OUT ASCENDING WITHOUT A SORT - SEE             
043700* FXRTHIST FOR THE ASCENDING KEY/INDEXED BY CLAUSE THIS RELIES ON.        
043800*---------------------------------------------------------------          
043900 200-LOAD-RATE-HISTORY-TABLE.                                             
044000     MOVE ZERO TO FX-RH-TAB-CNT.                                          
044100     MOVE "N" TO FX-RH-EOF-SWITCH.                                        
044200     PERFORM 210-READ-ONE-HISTORY-REC THRU 210-EXIT                       
044300             UNTIL FX-RH-AT-END.                                          
044400     CLOSE FX-RATE-HIST-FILE.                                             
044500 200-EXIT.                                                                
044600     EXIT.                                                                
044700*                                                                         
044800*---------------------------------------------------------------          
044900* 210-READ-ONE-HISTORY-REC - ONE RECORD, APPENDED TO THE TABLE AT         
045000* FX-RH-TAB-CNT.  NO BOUNDS CHECK AGAINST THE 31-ENTRY OCCURS             
045100* LIMIT - THE SEED ROUTINE AND THE UPSTREAM FEED BOTH KEEP THE            
045200* FILE AT EXACTLY 31 ROWS, SO THIS HAS NEVER BEEN AN ISSUE IN             
045300* PRODUCTION.                                                             
045400*---------------------------------------------------------------          
045500 210-READ-ONE-HISTORY-REC.                                                
045600     READ FX-RATE-HIST-FILE                                               
045700         AT END                                                           
045800             MOVE "Y" TO FX-RH-EOF-SWITCH                                 
045900         NOT AT END                                                       
046000             ADD 1 TO FX-RH-TAB-CNT                                       
046100             MOVE FX-FD-RH-RATE-DATE TO                                   
046200                     FX-RH-TAB-DATE(FX-RH-TAB-CNT)                        
046300             MOVE FX-FD-RH-RATE TO                                        
046400                     FX-RH-TAB-RATE(FX-RH-TAB-CNT)                        
046500             MOVE FX-FD-RH-CURRENCY-CD TO                                 
046600                     FX-RH-TAB-CURR(FX-RH-TAB-CNT)                        
046700     END-READ.                                                            
046800 210-EXIT.                                                                
046900     EXIT.                                                                
047000*                                                                         
047100*---------------------------------------------------------------          
047200* 300-LOAD-COMPANY-INPUT - ONE RECORD PER RUN.  AN EMPTY OR               
047300* MISSING COMPANY INPUT FILE IS TREATED AS A FATAL SETUP ERROR,           
047400* NOT A BUSINESS CONDITION - THERE IS NOTHING MEANINGFUL FOR              
047500* FXPLANSV TO COMPUTE WITHOUT IT, SO THE RUN ABENDS WITH A                
047600* NONZERO RETURN-CODE FOR THE JCL CONDITION CODE TEST TO CATCH.           
047700*---------------------------------------------------------------          
047800 300-LOAD-COMPANY-INPUT.                                                  
047900*    RETURN-CODE 16 MATCHES THE SHOP'S STANDARD "BAD SETUP, DO            
048000*    NOT CONTINUE THE JOB STREAM" CONVENTION - THE NEXT JCL STEP'S        
048100*    COND PARAMETER CHECKS FOR GREATER THAN 4 AND FLUSHES.                
048200     OPEN INPUT FX-COMPANY-FILE.                                          
048300     IF NOT FX-CI-FILE-OK                                                 
048400         DISPLAY "FXBATCH - CANNOT OPEN COMPANY INPUT FILE, RC "          
048500                 FX-CI-FILE-STATUS                                        
048600         MOVE 16 TO RETURN-CODE                                           
048700         STOP RUN                                                         
048800     END-IF.                                                              
048900     READ FX-COMPANY-FILE                                                 
049000         AT END                                                           
049100             DISPLAY "FXBATCH - COMPANY INPUT FILE IS EMPTY"              
049200             MOVE 16 TO RETURN-CODE                                       
049300             STOP RUN                                                     
049400     END-READ.                                                            
049500     CLOSE FX-COMPANY-FILE.                                               
049600 300-EXIT.                                                                
049700     EXIT.                                                                
049800*                                                                         
049900*---------------------------------------------------------------          
050000* 400-CALL-RATE-SERVICE - BUILD THE EXCHANGE-RATE-REPORT.  PASSES         
050100* THE 31-DAY TABLE, TODAY'S DATE, AND GETS BACK THE FILLED-IN             
050200* FX-RATE-RPT-REC (CURRENT/1-7-30 DAY RATES, CHANGE RATES, 31-DAY         
050300* TREND LIST) PLUS A RETURN CODE.  UPSI-0 DEBUG TRACE SHOWS THE           
050400* RETURN CODE ON EVERY RUN WHEN THE SWITCH IS ON.                         
050500*---------------------------------------------------------------          
050600 400-CALL-RATE-SERVICE.                                                   
050700*    PARAMETER ORDER MUST MATCH FXRATSVC'S LINKAGE SECTION                
050800*    EXACTLY - THIS COMPILER DOES NOT VALIDATE CALL USING AGAINST         
050900*    THE SUBPROGRAM'S PROCEDURE DIVISION USING CLAUSE AT COMPILE          
051000*    TIME, SO A MISMATCH HERE WOULD NOT SHOW UP UNTIL RUN TIME.           
051100     CALL "FXRATSVC" USING FX-RATE-HIST-TABLE,                            
051200                            FX-TODAY-DATE-WS,                             
051300                            FX-RATE-RPT-REC,                              
051400                            FX-BA-CALL-RET-CODE.                          
051500     IF FX-BA-DEBUG-SWITCH-ON                                             
051600         DISPLAY "FXBATCH FXRATSVC RETURN-CD "                            
051700                 FX-BA-CALL-RET-CODE                                      
051800     END-IF.                                                              
051900 400-EXIT.                                                                
052000     EXIT.                                                                
052100*                                                                         
052200*---------------------------------------------------------------          
052300* 500-CALL-PLAN-SERVICE - BUILD THE PROFIT-LOSS-ANALYSIS.  MUST           
052400* RUN AFTER 400 - FXPLANSV TAKES THE RATE REPORT 400 JUST BUILT           
052500* AS ONE OF ITS THREE INPUT PARAMETERS AND USES CURRENT-RATE OUT          
052600* OF IT FOR EVERY DOWNSTREAM CALCULATION.                                 
052700*---------------------------------------------------------------          
052800 500-CALL-PLAN-SERVICE.                                                   
052900*    SAME CALL-CONTRACT DISCIPLINE AS 400 - FX-PLANA-REC COMES            
053000*    BACK COMPLETELY FILLED IN (STATUS, SCENARIO TABLE, MARGIN-           
053100*    CHANGE TABLE, DETAIL COST) OR NOT AT ALL.  FXPLANSV DOES NOT         
053200*    PARTIALLY POPULATE THE RECORD ON AN ERROR PATH.                      
053300     CALL "FXPLANSV" USING FX-COMPANY-INPUT-REC,                          
053400                            FX-RATE-RPT-REC,                              
053500                            FX-PLANA-REC,                                 
053600                            FX-BA-CALL-RET-CODE.                          
053700     IF FX-BA-DEBUG-SWITCH-ON                                             
053800         DISPLAY "FXBATCH FXPLANSV RETURN-CD "                            
053900                 FX-BA-CALL-RET-CODE                                      
054000     END-IF.                                                              
054100 500-EXIT.                                                                
054200     EXIT.                                                                
054300*                                                                         
054400*---------------------------------------------------------------          
054500* 600-WRITE-REPORT - FLAT COLUMNAR PROFIT/LOSS REPORT: HEADER             
054600* BLOCK, 5-LINE SCENARIO TABLE, 21-LINE MARGIN-RATE TABLE.  ONE           
054700* OPEN OUTPUT/CLOSE PER RUN - THIS SHOP DOES NOT APPEND REPORT            
054800* RUNS, SEE THE 06/19/96 CHANGE LOG ENTRY.                                
054900*---------------------------------------------------------------          
055000 600-WRITE-REPORT.                                                        
055100     OPEN OUTPUT FX-REPORT-FILE.                                          
055200     PERFORM 610-WRITE-REPORT-HEADER THRU 610-EXIT.                       
055300     PERFORM 620-WRITE-SCENARIO-SECTION THRU 620-EXIT.                    
055400     PERFORM 630-WRITE-MARGIN-SECTION THRU 630-EXIT.                      
055500     CLOSE FX-REPORT-FILE.                                                
055600 600-EXIT.                                                                
055700     EXIT.                                                                
055800*                                                                         
055900*---------------------------------------------------------------          
056000* 610-WRITE-REPORT-HEADER - RUN-DATE LINE, BLANK, THEN CURRENT/           
056100* BREAK-EVEN/TARGET RATES EDITED THROUGH FX-BA-RATE-ED, THEN THE          
056200* STATUS LEVEL AND ITS HANGUL MESSAGE, THEN A BLANK SEPARATOR             
056300* BEFORE THE SCENARIO SECTION.                                            
056400*---------------------------------------------------------------          
056500 610-WRITE-REPORT-HEADER.                                                 
056600     MOVE SPACES TO FX-REPORT-LINE.                                       
056700     STRING "FOREX MARGIN ANALYSIS - RUN " WS-TD-YYYY "-"                 
056800            WS-TD-MM "-" WS-TD-DD                                         
056900         DELIMITED BY SIZE INTO FX-REPORT-LINE.                           
057000     WRITE FX-REPORT-LINE.                                                
057100     MOVE SPACES TO FX-REPORT-LINE.                                       
057200     WRITE FX-REPORT-LINE.                                                
057300     MOVE FX-RR-CURRENT-RATE TO FX-BA-RATE-ED.                            
057400     STRING "CURRENT RATE......." FX-BA-RATE-ED                           
057500         DELIMITED BY SIZE INTO FX-REPORT-LINE.                           
057600     WRITE FX-REPORT-LINE.                                                
057700     MOVE FX-PL-BREAK-EVEN-RATE TO FX-BA-RATE-ED.                         
057800     STRING "BREAK-EVEN RATE....." FX-BA-RATE-ED                          
057900         DELIMITED BY SIZE INTO FX-REPORT-LINE.                           
058000     WRITE FX-REPORT-LINE.                                                
058100     MOVE FX-PL-TARGET-EXCH-RATE TO FX-BA-RATE-ED.                        
058200     STRING "TARGET EXCH RATE...." FX-BA-RATE-ED                          
058300         DELIMITED BY SIZE INTO FX-REPORT-LINE.                           
058400     WRITE FX-REPORT-LINE.                                                
058500     MOVE SPACES TO FX-REPORT-LINE.                                       
058600     STRING "RATE STATUS........." FX-PL-STAT-LEVEL " - "                 
058700            FX-PL-STAT-MESSAGE                                            
058800         DELIMITED BY SIZE INTO FX-REPORT-LINE.                           
058900     WRITE FX-REPORT-LINE.                                                
059000     MOVE SPACES TO FX-REPORT-LINE.                                       
059100     WRITE FX-REPORT-LINE.                                                
059200 610-EXIT.                                                                
059300     EXIT.                                                                
059400*                                                                         
059500*---------------------------------------------------------------          
059600* 620-WRITE-SCENARIO-SECTION - COLUMN HEADING, THEN THE 5 BODY            
059700* LINES VIA 625, THEN A BLANK SEPARATOR BEFORE THE MARGIN-CHANGE          
059800* SECTION.  DRIVES THE COPYBOOK-DECLARED FX-PL-SCN-IDX - NOTE             
059900* THIS IS A SEPARATE WALK OF THE FINISHED TABLE FROM THE ONE              
060000* FXPLANSV USED TO BUILD IT (FXPLANSV USES ITS OWN LOCAL INDEX).          
060100*---------------------------------------------------------------          
060200 620-WRITE-SCENARIO-SECTION.                                              
060300     MOVE SPACES TO FX-REPORT-LINE.                                       
060400     STRING "SCENARIO   RATE      COST         MARGIN       "             
060500            "MGN-RT CUR"                                                  
060600         DELIMITED BY SIZE INTO FX-REPORT-LINE.                           
060700     WRITE FX-REPORT-LINE.                                                
060800     PERFORM 625-WRITE-SCENARIO-LINE THRU 625-EXIT                        
060900             VARYING FX-PL-SCN-IDX FROM 1 BY 1                            
061000             UNTIL FX-PL-SCN-IDX > 5.                                     
061100     MOVE SPACES TO FX-REPORT-LINE.                                       
061200     WRITE FX-REPORT-LINE.                                                
061300 620-EXIT.                                                                
061400     EXIT.                                                                
061500*                                                                         
061600*---------------------------------------------------------------          
061700* 625-WRITE-SCENARIO-LINE - ONE SCENARIO ROW.  BUILT UP IN THE            
061800* FX-RPT-SCENARIO-LINE GROUP THEN MOVED TO FX-REPORT-LINE THROUGH         
061900* THE -R REDEFINES SO THE WRITE SEES A PLAIN PIC X(132).                  
062000*---------------------------------------------------------------          
062100 625-WRITE-SCENARIO-LINE.                                                 
062200     MOVE SPACES TO FX-RPT-SCENARIO-LINE.                                 
062300     MOVE FX-PL-SCN-RATE(FX-PL-SCN-IDX)   TO RPT-SCN-RATE-OUT.            
062400     MOVE FX-PL-SCN-COST(FX-PL-SCN-IDX)   TO RPT-SCN-COST-OUT.            
062500     MOVE FX-PL-SCN-MARGIN(FX-PL-SCN-IDX) TO RPT-SCN-MARGIN-OUT.          
062600     MOVE FX-PL-SCN-MARGIN-RATE(FX-PL-SCN-IDX)                            
062700             TO RPT-SCN-MGNRT-OUT.                                        
062800     MOVE FX-PL-SCN-IS-CURRENT(FX-PL-SCN-IDX)                             
062900             TO RPT-SCN-CURR-OUT.                                         
063000     MOVE FX-RPT-SCN-LINE-R TO FX-REPORT-LINE.                            
063100     WRITE FX-REPORT-LINE.                                                
063200 625-EXIT.                                                                
063300     EXIT.                                                                
063400*                                                                         
063500*---------------------------------------------------------------          
063600* 630-WRITE-MARGIN-SECTION - COLUMN HEADING THEN THE 21 BODY              
063700* LINES VIA 635.  NO TRAILING BLANK LINE - THIS IS THE LAST               
063800* SECTION OF THE REPORT.                                                  
063900*---------------------------------------------------------------          
064000 630-WRITE-MARGIN-SECTION.                                                
064100     MOVE SPACES TO FX-REPORT-LINE.                                       
064200     STRING "MARGIN-CHANGE  RATE      MGN-RT"                             
064300         DELIMITED BY SIZE INTO FX-REPORT-LINE.                           
064400     WRITE FX-REPORT-LINE.                                                
064500     PERFORM 635-WRITE-MARGIN-LINE THRU 635-EXIT                          
064600             VARYING FX-PL-MRC-IDX FROM 1 BY 1                            
064700             UNTIL FX-PL-MRC-IDX > 21.                                    
064800 630-EXIT.                                                                
064900     EXIT.                                                                
065000*                                                                         
065100*---------------------------------------------------------------          
065200* 635-WRITE-MARGIN-LINE - ONE MARGIN-CHANGE ROW.  RATE AND                
065300* MARGIN RATE ONLY - THIS TABLE CARRIES NO COST OR MARGIN AMOUNT          
065400* PER SPEC, UNLIKE THE SCENARIO TABLE IN 625.                             
065500*---------------------------------------------------------------          
065600 635-WRITE-MARGIN-LINE.                                                   
065700     MOVE SPACES TO FX-RPT-MARGIN-LINE.                                   
065800     MOVE FX-PL-MRC-RATE(FX-PL-MRC-IDX)   TO RPT-MRC-RATE-OUT.            
065900     MOVE FX-PL-MRC-MARGIN-RATE(FX-PL-MRC-IDX)                            
066000             TO RPT-MRC-MGNRT-OUT.                                        
066100     MOVE FX-RPT-MRC-LINE-R TO FX-REPORT-LINE.                            
066200     WRITE FX-REPORT-LINE.                                                
066300 635-EXIT.                                                                
066400     EXIT.                                                                
066500*                                                                         
066600*---------------------------------------------------------------          
066700* 700-TERMINATE-RUN - NOTHING LEFT OPEN AT THIS POINT, PARAGRAPH          
066800* KEPT FOR SYMMETRY WITH THE SHOP'S OTHER DRIVER PROGRAMS AND AS          
066900* A HOOK FOR FUTURE RUN-SUMMARY STATISTICS.  DO NOT REMOVE EVEN           
067000* THOUGH IT LOOKS LIKE A NO-OP - 000-MAIN-RTN PERFORMS IT                 
067100* UNCONDITIONALLY AND A FUTURE CHANGE MAY WANT THE HOOK.                  
067200*---------------------------------------------------------------          
067300 700-TERMINATE-RUN.                                                       
067400     IF FX-BA-DEBUG-SWITCH-ON                                             
067500         DISPLAY "FXBATCH RUN COMPLETE"                                   
067600     END-IF.                                                              
067700 700-EXIT.                                                                
067800     EXIT.                                                                
067900*                                                                         
068000****************************************************************          
068100* MAINTENANCE NOTES - RBH/TJW, CARRIED FORWARD ACROSS THE CHANGE          
068200* LOG ABOVE RATHER THAN REPEATED AT EACH PARAGRAPH.                       
068300*                                                                         
068400* 1. FILE STATUS.  EVERY OPEN/READ IN THIS PROGRAM IS FOLLOWED BY         
068500*    A TEST OF THE MATCHING 88-LEVEL IN FX-BA-FILE-STATUSES, NOT          
068600*    A RAW COMPARE AGAINST "00".  IF YOU ADD A FOURTH SELECT,             
068700*    ADD ITS STATUS FIELD AND 88 THE SAME WAY - DO NOT SHORTCUT           
068800*    WITH A LITERAL COMPARE, THE NEXT PROGRAMMER WILL THANK YOU.          
068900*                                                                         
069000* 2. THE SEED ROUTINE (100/110/115/120/130/140) ONLY EVER RUNS ON         
069100*    A BRAND-NEW SITE OR AFTER AN OPERATIONS RESTORE THAT LOSES           
069200*    THE HISTORY FILE.  IT IS NOT PART OF THE NORMAL DAILY CYCLE.         
069300*    IF YOU SEE IT FIRING ON A ROUTINE RUN, SOMETHING UPSTREAM IS         
069400*    WIPING FXRATEIN BEFORE THIS STEP - CHECK THE JCL, NOT THIS           
069500*    PROGRAM.                                                             
069600*                                                                         
069700* 3. THE REPORT LAYOUT (600 AND BELOW) IS A FLAT COLUMNAR DUMP,           
069800*    NOT A PAGED REPORT WITH HEADINGS/FOOTINGS PER PAGE.  C01 IS          
069900*    DECLARED IN SPECIAL-NAMES FOR A FUTURE PAGE-BREAK ENHANCEMENT        
070000*    BUT IS NOT CURRENTLY USED - DO NOT REMOVE IT, THE FORMS              
070100*    CONTROL CARD ON THE PRINTER CHANNEL IS ALREADY WIRED FOR IT.         
070200*                                                                         
070300* 4. FXRATSVC AND FXPLANSV ARE STATIC-BOUND SUBPROGRAMS, NOT              
070400*    DYNAMICALLY LOADED - A CHANGE TO EITHER ONE'S LINKAGE SECTION        
070500*    REQUIRES A RELINK OF THIS LOAD MODULE, NOT JUST A RECOMPILE          
070600*    OF THE SUBPROGRAM.  THIS HAS BITTEN MORE THAN ONE OF US.             
070700****************************************************************          

000100****************************************************************          
000200* LICENSED MATERIALS - PROPERTY OF THE INSTALLATION                       
000300* ALL RIGHTS RESERVED                                                     
000400****************************************************************          
000500* PROGRAM:  FXPLANSV                                                      
000600*                                                                         
000700* AUTHOR :  J. SAYLES                                                     
000800*                                                                         
000900* CORE RATING ENGINE FOR THE FOREX MARGIN PROJECT.  GIVEN ONE             
001000* COMPANY-INPUT RECORD AND THE EXCHANGE-RATE-REPORT BUILT BY              
001100* FXRATSVC, COMPUTES REAL-TIME COST/MARGIN, THE BREAK-EVEN AND            
001200* TARGET-MARGIN EXCHANGE RATES, THE RATE-STATUS BAND, THE                 
001300* 5-ROW SCENARIO TABLE AND THE 21-ROW MARGIN SENSITIVITY TABLE.           
001400*                                                                         
001500* CALLS FXTXTGEN TWICE PER RUN FOR THE DETERMINISTIC RATE                 
001600* EVALUATION TEXT AND THE MONITORING-STRATEGY TEXT - THERE IS             
001700* NO AI/NETWORK CALL IN THIS SHOP'S BATCH STREAM.                         
001800*                                                                         
001900* THIS MODULE TOUCHES NO FILE.  FXBATCH OWNS THE SELECTS AND              
002000* PASSES US THE COMPANY-INPUT RECORD AND THE RATE-REPORT RECORD           
002100* ON THE CALL USING LIST; WE HAND BACK ONE FILLED-IN                      
002200* FX-PLANA-REC AND A RETURN CODE.  DO NOT ADD A SELECT HERE -             
002300* IF A FUTURE CHANGE NEEDS A FILE, PUT IT IN FXBATCH AND PASS             
002400* THE RECORD DOWN, THE SAME WAY THE REST OF THE PROJECT WORKS.            
002500****************************************************************          
002600*                                                          CHANGE         
002700* DATE-WRITTEN.  03/14/95                                                 
002800*                                                                         
002900* CHANGE LOG -----------------------------------------------LOG--         
003000* 03/14/95  JRS  CR1001  ORIGINAL PROGRAM - FOREX MARGIN PROJECT.         
003100* 05/02/95  JRS  CR1001  ADDED 21-ROW MARGIN SENSITIVITY TABLE.           
003200* 06/28/95  JRS  CR1088  ADDED THE 5-ROW SCENARIO TABLE AT THE            
003300*                        ORDER DESK'S REQUEST - THEY WANTED A             
003400*                        QUICK +/-40 WON LOOK WITHOUT RUNNING             
003500*                        THE FULL 21-ROW SENSITIVITY TABLE.               
003600* 08/19/96  RBH  CR1205  BREAK-EVEN FORMULA CORRECTED TO BACK OUT         
003700*                        OTHER-COSTS BEFORE APPLYING THE MATERIAL         
003800*                        RATIO - PRIOR VERSION OVERSTATED IT.             
003900* 02/14/97  JRS  CR1240  ADDED THE DEBUG DISPLAYS GUARDED BY              
004000*                        UPSI-0 SO THE ROUNDED SCENARIO RATE AND          
004100*                        THE MAX-ALLOWED-COST FIGURE CAN BE               
004200*                        TRACED ON A TEST RUN WITHOUT A RECOMPILE.        
004300* 09/22/98  RBH  CR1402  Y2K REVIEW - NO DATE FIELDS IN THIS              
004400*                        MODULE, NO CHANGE REQUIRED.                      
004500* 03/30/00  TJW  CR1489  STATUS BAND EVALUATE RE-SEQUENCED TO             
004600*                        MATCH REVISED ORDER-DESK THRESHOLDS.             
004700* 11/12/03  JRS  CR1601  CLAMP RATE-STATUS POSITION TO 0-100 -            
004800*                        A RATE WELL OUTSIDE THE TARGET BAND WAS          
004900*                        PRINTING A THREE-DIGIT POSITION AND              
005000*                        BLOWING PAST THE REPORT COLUMN.                  
005100* 07/30/07  TJW  CR1780  CONFIRMED FXTXTGEN CALL PARAMETER ORDER          
005200*                        STILL MATCHES AFTER THE FXTXTGEN REWRITE         
005300*                        FOR THE MONITORING-STRATEGY TEXT - NO            
005400*                        CHANGE REQUIRED HERE, LOGGED FOR THE             
005500*                        AUDIT TRAIL.                                     
005600* 05/17/11  TJW  CR1902  SEOUL OFFICE REQUESTED THE RATE-STATUS           
005700*                        MESSAGE BE CARRIED IN NATIVE HANGUL              
005800*                        RATHER THAN THE ROMANIZED TEXT THIS              
005900*                        MODULE SHIPPED WITH SINCE 1995.                  
006000*                        FX-PL-STAT-MESSAGE WAS ALREADY PIC X(40)         
006100*                        IN FXPLANA, WHICH IS WIDE ENOUGH FOR THE         
006200*                        LONGEST OF THE FIVE NATIVE STRINGS - NO          
006300*                        COPYBOOK CHANGE NEEDED.  SEE 300 BELOW.          
006400* 02/06/14  JRS  CR1960  CURRENT-COST, CURRENT-MARGIN, TARGET-            
006500*                        MARGIN AND TARGET-GAP ON THE PRINTED             
006600*                        REPORT WERE SHOWING NON-ZERO WON CENTS -         
006700*                        FINANCE WANTS WHOLE WON ONLY ON THAT             
006800*                        REPORT.  COMPUTE ... ROUNDED WAS A NO-OP         
006900*                        BECAUSE THE SOURCE AND THE FX-PLANA-REC          
007000*                        TARGET FIELD SHARE THE SAME V9(2) - THERE        
007100*                        WAS NOTHING TO ROUND AWAY.  ADDED THE            
007200*                        FOUR S9(13) WHOLE-WON WORK FIELDS BELOW          
007300*                        AND ROUTE ALL FOUR AMOUNTS THROUGH THEM          
007400*                        IN 100 SO THE ROUNDING ACTUALLY HAPPENS          
007500*                        BEFORE THE MOVE INTO FX-PLANA-REC.               
007600****************************************************************          
007700 IDENTIFICATION DIVISION.                                                 
007800 PROGRAM-ID.    FXPLANSV.                                                 
007900 AUTHOR.        J. SAYLES.                                                
008000 INSTALLATION.  COBOL DEVELOPMENT CENTER.                                 
008100 DATE-WRITTEN.  03/14/95.                                                 
008200 DATE-COMPILED.                                                           
008300 SECURITY.      NON-CONFIDENTIAL.                                         
008400*                                                                         
008500 ENVIRONMENT DIVISION.                                                    
008600*    CONFIGURATION SECTION - SAME IBM-390 TARGET AS EVERY OTHER           
008700*    PROGRAM IN THE PROJECT.  UPSI-0 LETS THE ORDER-TIMING MATH           
008800*    AND THE SCENARIO/MARGIN-TABLE BUILDS BE TRACED VIA DISPLAY           
008900*    WITHOUT A RECOMPILE - SET ON VIA A JCL PARM ON A TEST RUN.           
009000 CONFIGURATION SECTION.                                                   
009100 SOURCE-COMPUTER.  IBM-390.                                               
009200 OBJECT-COMPUTER.  IBM-390.                                               
009300 SPECIAL-NAMES.                                                           
009400     C01 IS TOP-OF-FORM                                                   
009500     UPSI-0 ON FX-PS-DEBUG-SWITCH-ON                                      
009600            OFF FX-PS-DEBUG-SWITCH-OFF.                                   
009700*                                                                         
009800 DATA DIVISION.                                                           
009900 WORKING-STORAGE SECTION.                                                 
010000*                                                                         
010100*    FX-PS-MISC-FIELDS - THE CALL RETURN CODE HANDED BACK BY              
010200*    FXTXTGEN, THE SCENARIO-TABLE SUBSCRIPT, AND THE 5-ENTRY              
010300*    OFFSET TABLE (-40/-20/0/+20/+40 WON) DRIVEN BY 600 BELOW.            
010400*    THE OFFSET TABLE IS BUILT AS A VALUE-LOADED FILLER TABLE AND         
010500*    REDEFINED INTO AN OCCURS, THE SAME IDIOM THIS SHOP USES ANY          
010600*    TIME A SMALL FIXED TABLE NEEDS COMPILE-TIME VALUES.                  
010700 01  FX-PS-MISC-FIELDS.                                                   
010800     05  FX-PS-CALL-RET-CODE        PIC 9(4)  COMP.                       
010900     05  FX-PS-SUB                  PIC 9(2)  COMP.                       
011000     05  FX-PS-OFFSET-TAB.                                                
011100         10  FILLER  PIC S9(4) VALUE -40.                                 
011200         10  FILLER  PIC S9(4) VALUE -20.                                 
011300         10  FILLER  PIC S9(4) VALUE   0.                                 
011400         10  FILLER  PIC S9(4) VALUE  20.                                 
011500         10  FILLER  PIC S9(4) VALUE  40.                                 
011600     05  FX-PS-OFFSET-R REDEFINES FX-PS-OFFSET-TAB.                       
011700         10  FX-PS-OFFSET-ENTRY OCCURS 5 TIMES                            
011800                                 INDEXED BY FX-PS-OFF-IDX                 
011900                                 PIC S9(4).                               
012000     05  FILLER                     PIC X(10).                            
012100*                                                                         
012200*    FX-PS-RATE-WORK - THE SHARED RATE/COST SCRATCH AREA USED BY          
012300*    500-COMPUTE-TOTAL-COST AND EVERY PARAGRAPH THAT CALLS IT.            
012400*    FX-PS-MARGIN-TAB-RATE-R SPLITS THE 700-TABLE'S RUNNING RATE          
012500*    INTO WHOLE/FRACTION SO THE 710 DEBUG DISPLAY CAN SHOW IT             
012600*    WITHOUT AN EDITED PICTURE.                                           
012700 01  FX-PS-RATE-WORK.                                                     
012800     05  FX-PS-CALC-RATE            PIC S9(8)V9(2).                       
012900     05  FX-PS-CALC-TOTAL-COST      PIC S9(13)V9(2).                      
013000     05  FX-PS-ROUNDED-RATE         PIC S9(8)V9(2).                       
013100     05  FX-PS-ROUND-REMAINDER      PIC S9(8)V9(2).                       
013200     05  FX-PS-ROUND-QUOTIENT       PIC S9(6)  COMP.                      
013300     05  FX-PS-MARGIN-TAB-RATE      PIC S9(8)V9(2).                       
013400     05  FX-PS-MARGIN-TAB-RATE-R REDEFINES                                
013500                             FX-PS-MARGIN-TAB-RATE.                       
013600         10  FX-PS-MTR-WHOLE        PIC S9(8).                            
013700         10  FX-PS-MTR-FRAC         PIC 9(2).                             
013800     05  FILLER                     PIC X(10).                            
013900*                                                                         
014000*    CR1960 WHOLE-WON WORK FIELDS - ONE PER REPORT MONEY FIELD            
014100*    THAT FINANCE WANTS ROUNDED TO ZERO DECIMALS.  COMPUTE INTO           
014200*    THE S9(13) FIELD (WHICH HAS NO DECIMAL PLACE TO ROUND INTO,          
014300*    SO THE ROUNDED CLAUSE ACTUALLY DROPS THE WON-CENTS DIGIT)            
014400*    THEN MOVE THE WHOLE RESULT INTO THE V9(2) REPORT FIELD.              
014500*    SEE 100-COMPUTE-REALTIME-PL FOR WHERE EACH ONE IS USED.              
014600 01  FX-PS-WHOLE-WON-WORK.                                                
014700     05  FX-PS-CURRENT-COST-WHOLE   PIC S9(13).                           
014800     05  FX-PS-CURRENT-MARGIN-WHOLE PIC S9(13).                           
014900     05  FX-PS-TARGET-MARGIN-WHOLE  PIC S9(13).                           
015000     05  FX-PS-TARGET-GAP-WHOLE     PIC S9(13).                           
015100     05  FILLER                     PIC X(10).                            
015200*                                                                         
015300*    EDITED FIELD FOR THE DEBUG DISPLAY IN 610 BELOW ONLY -               
015400*    NEVER MOVED TO AN OUTPUT RECORD.                                     
015500 01  FX-PS-CALC-RATE-ED            PIC Z(6)9.99-.                         
015600*                                                                         
015700*    FX-PS-CHANGE-RATE-WORK - SHARED BY 150-COMPUTE-CHANGE-RATE,          
015800*    WHICH IS THE SAME ((CURRENT - PAST) / PAST) * 100 FORMULA            
015900*    FXRATSVC USES FOR ITS OWN CHANGE-RATE COLUMNS, KEPT HERE             
016000*    SO FXPLANSV DOES NOT HAVE TO CALL BACK INTO FXRATSVC FOR IT.         
016100*    FX-PS-CHG-TEMP IS COMP-3 TO CARRY 4 DECIMAL PLACES THROUGH           
016200*    THE INTERMEDIATE MULTIPLY/DIVIDE BEFORE THE FINAL ROUND.             
016300 01  FX-PS-CHANGE-RATE-WORK.                                              
016400     05  FX-PS-CHG-CURRENT          PIC S9(13)V9(2).                      
016500     05  FX-PS-CHG-PAST             PIC S9(13)V9(2).                      
016600     05  FX-PS-CHG-RESULT           PIC S9(3)V9(2).                       
016700     05  FX-PS-CHG-TEMP             PIC S9(9)V9(4)  COMP-3.               
016800     05  FILLER                     PIC X(10).                            
016900*                                                                         
017000*    FX-PS-FORMULA-WORK - THE MATERIAL-RATIO AND TARGET-RATE              
017100*    DECIMAL FRACTIONS (COMP-3 FOR THE SAME REASON AS ABOVE) PLUS         
017200*    THE MAX-ALLOWED-COST FIGURE USED ONLY BY 200-COMPUTE-ORDER-          
017300*    TIMING TO DERIVE THE TARGET-MARGIN EXCHANGE RATE.                    
017400 01  FX-PS-FORMULA-WORK.                                                  
017500     05  FX-PS-MATL-RATIO-DEC       PIC S9(1)V9(4)  COMP-3.               
017600     05  FX-PS-TARGET-RATE-DEC      PIC S9(1)V9(4)  COMP-3.               
017700     05  FX-PS-MAX-ALLOWED-COST     PIC S9(13)V9(2).                      
017800     05  FX-PS-MAX-COST-R REDEFINES                                       
017900                         FX-PS-MAX-ALLOWED-COST.                          
018000         10  FX-PS-MAX-COST-WHOLE   PIC S9(13).                           
018100         10  FX-PS-MAX-COST-FRAC    PIC 9(2).                             
018200     05  FX-PS-MARGIN-WORK          PIC S9(13)V9(2).                      
018300     05  FX-PS-MARGIN-RATE-WORK     PIC S9(3)V9(2).                       
018400     05  FILLER                     PIC X(10).                            
018500*                                                                         
018600*    ONE-CHARACTER FUNCTION CODE PASSED TO FXTXTGEN - "E" FOR             
018700*    THE RATE-EVALUATION TEXT, "S" FOR THE MONITORING-STRATEGY            
018800*    TEXT.  SEE 300 AND 400 BELOW.                                        
018900 01  FX-PS-TEXT-WORK.                                                     
019000     05  FX-PS-FUNCTION-CD          PIC X(1).                             
019100     05  FILLER                     PIC X(09).                            
019200*                                                                         
019300*    LINKAGE SECTION - THE THREE RECORDS FXBATCH PASSES US PLUS           
019400*    THE RETURN CODE WE HAND BACK.  NONE OF THESE ARE FILES FROM          
019500*    THIS PROGRAM'S SIDE - THEY ARE CALL USING PARAMETERS ONLY.           
019600 LINKAGE SECTION.                                                         
019700*    COMPANY-INPUT RECORD - THE ONE ROW OF COMPANY TERMS FOR              
019800*    THIS RUN (SELLING PRICE, MATERIAL COST, RATIO, TARGET RATE).         
019900 COPY FXCOINP.                                                            
020000*                                                                         
020100*    EXCHANGE-RATE-REPORT RECORD BUILT BY FXRATSVC - SUPPLIES             
020200*    TODAY'S RATE, THE 30-DAY-AGO RATE, AND THE TREND FIGURES.            
020300 COPY FXRTRPT.                                                            
020400*                                                                         
020500*    PROFIT-LOSS-ANALYSIS RECORD THIS PROGRAM BUILDS IN FULL -            
020600*    EVERY GROUP IN IT IS INITIALIZED IN 000 AND FILLED IN BY             
020700*    ONE OF THE NUMBERED PARAGRAPHS BELOW BEFORE GOBACK.                  
020800 COPY FXPLANA.                                                            
020900*                                                                         
021000 01  RETURN-CD                      PIC 9(4) COMP.                        
021100*                                                                         
021200****************************************************************          
021300* PROCEDURE DIVISION - ONE CALL, ONE COMPANY, ONE RATE REPORT IN,         
021400* ONE FULLY-BUILT FX-PLANA-REC OUT.  EACH NUMBERED SECTION BELOW          
021500* OWNS ONE GROUP OF FX-PLANA-REC AND IS RESPONSIBLE FOR LEAVING           
021600* THAT GROUP COMPLETE - SEE THE GROUP-LEVEL COMMENTS IN FXPLANA           
021700* FOR WHICH PARAGRAPH OWNS WHICH GROUP.                                   
021800****************************************************************          
021900 PROCEDURE DIVISION USING FX-COMPANY-INPUT-REC,                           
022000                           FX-RATE-RPT-REC,                               
022100                           FX-PLANA-REC,                                  
022200                           RETURN-CD.                                     
022300*                                                                         
022400     PERFORM 000-INITIALIZE-WORK THRU 000-EXIT.                           
022500     PERFORM 100-COMPUTE-REALTIME-PL THRU 100-EXIT.                       
022600     PERFORM 200-COMPUTE-ORDER-TIMING THRU 200-EXIT.                      
022700     PERFORM 300-COMPUTE-RATE-STATUS THRU 300-EXIT.                       
022800     PERFORM 400-COMPUTE-MONITOR-STRATEGY THRU 400-EXIT.                  
022900     PERFORM 600-BUILD-SCENARIO-TABLE THRU 600-EXIT.                      
023000     PERFORM 700-BUILD-MARGIN-TABLE THRU 700-EXIT.                        
023100     PERFORM 800-BUILD-DETAIL-COST THRU 800-EXIT.                         
023200     MOVE ZERO TO RETURN-CD.                                              
023300     GOBACK.                                                              
023400*                                                                         
023500*---------------------------------------------------------------          
023600* 000-INITIALIZE-WORK - CLEAR EVERY GROUP OF FX-PLANA-REC SO A            
023700* SHORT-CIRCUIT BRANCH FARTHER DOWN (ZERO MATERIAL COST, ZERO             
023800* SELLING PRICE) NEVER LEAVES A STALE VALUE FROM A PRIOR CALL.            
023900* ALSO PRE-COMPUTES THE MATERIAL-RATIO DECIMAL FRACTION USED BY           
024000* EVERY COST FORMULA IN THIS PROGRAM.                                     
024100*---------------------------------------------------------------          
024200 000-INITIALIZE-WORK.                                                     
024300     INITIALIZE FX-PL-REALTIME-PL                                         
024400                FX-PL-ORDER-GUIDE                                         
024500                FX-PL-RATE-STATUS                                         
024600                FX-PL-SCENARIO                                            
024700                FX-PL-MARGIN-CHG                                          
024800                FX-PL-DETAIL-COST                                         
024900                FX-PL-MONITOR-STRATEGY.                                   
025000     COMPUTE FX-PS-MATL-RATIO-DEC ROUNDED =                               
025100         FX-CI-MATERIAL-RATIO / 100.                                      
025200 000-EXIT.                                                                
025300     EXIT.                                                                
025400*                                                                         
025500*---------------------------------------------------------------          
025600* 100-COMPUTE-REALTIME-PL - CURRENT COST/MARGIN AT TODAY'S RATE,          
025700* THE 30-DAY COST CHANGE RATE, AND THE GAP TO TARGET MARGIN.              
025800*                                                                         
025900* CR1960 - CURRENT-COST, CURRENT-MARGIN, TARGET-MARGIN AND                
026000* TARGET-GAP ARE ALL ROUTED THROUGH A WHOLE-WON S9(13) WORK               
026100* FIELD (NO DECIMAL PLACE) BEFORE THE MOVE INTO FX-PLANA-REC.             
026200* A COMPUTE ... ROUNDED DIRECTLY INTO THE V9(2) REPORT FIELD              
026300* CANNOT DROP THE WON-CENTS DIGIT BECAUSE THE SOURCE AND TARGET           
026400* SHARE THE SAME TWO DECIMAL PLACES - THE ROUND HAS NOTHING TO            
026500* DO.  ROUTING THROUGH THE S9(13) FIELD FIRST FORCES THE ACTUAL           
026600* ROUND, THEN THE MOVE INTO THE V9(2) FIELD LEAVES A CLEAN .00.           
026700*---------------------------------------------------------------          
026800 100-COMPUTE-REALTIME-PL.                                                 
026900     MOVE FX-RR-CURRENT-RATE TO FX-PS-CALC-RATE.                          
027000     PERFORM 500-COMPUTE-TOTAL-COST THRU 500-EXIT.                        
027100     COMPUTE FX-PS-CURRENT-COST-WHOLE ROUNDED =                           
027200         FX-PS-CALC-TOTAL-COST.                                           
027300     MOVE FX-PS-CURRENT-COST-WHOLE TO FX-PL-CURRENT-COST.                 
027400*                                                                         
027500     MOVE FX-RR-RATE-30DAYS-AGO TO FX-PS-CALC-RATE.                       
027600     PERFORM 500-COMPUTE-TOTAL-COST THRU 500-EXIT.                        
027700     MOVE FX-PL-CURRENT-COST     TO FX-PS-CHG-CURRENT.                    
027800     MOVE FX-PS-CALC-TOTAL-COST  TO FX-PS-CHG-PAST.                       
027900     PERFORM 150-COMPUTE-CHANGE-RATE THRU 150-EXIT.                       
028000     MOVE FX-PS-CHG-RESULT TO FX-PL-COST-CHG-RATE-30D.                    
028100*                                                                         
028200*    CURRENT-MARGIN IS SELLING PRICE LESS THE ALREADY-ROUNDED             
028300*    WHOLE-WON CURRENT COST, THEN ROUNDED A SECOND TIME THROUGH           
028400*    ITS OWN WHOLE-WON WORK FIELD - SELLING PRICE ITSELF CARRIES          
028500*    NO WON-CENTS ON THE COMPANY-INPUT RECORD, BUT WE ROUTE IT            
028600*    THROUGH THE SAME PATTERN AS EVERY OTHER REPORT MONEY FIELD           
028700*    FOR CONSISTENCY AND SO A FUTURE RATE CHANGE CANNOT REOPEN            
028800*    THIS SAME CR1960 DEFECT.                                             
028900     COMPUTE FX-PS-CURRENT-MARGIN-WHOLE ROUNDED =                         
029000         FX-CI-SELLING-PRICE-KRW - FX-PL-CURRENT-COST.                    
029100     MOVE FX-PS-CURRENT-MARGIN-WHOLE TO FX-PL-CURRENT-MARGIN.             
029200     IF FX-CI-SELLING-PRICE-KRW = ZERO                                    
029300         MOVE ZERO TO FX-PL-CURRENT-MARGIN-RT                             
029400     ELSE                                                                 
029500         COMPUTE FX-PS-CHG-TEMP ROUNDED =                                 
029600             (FX-PL-CURRENT-MARGIN / FX-CI-SELLING-PRICE-KRW)             
029700                 * 100                                                    
029800         COMPUTE FX-PL-CURRENT-MARGIN-RT ROUNDED =                        
029900             FX-PS-CHG-TEMP                                               
030000     END-IF.                                                              
030100*                                                                         
030200     COMPUTE FX-PS-TARGET-MARGIN-WHOLE ROUNDED =                          
030300         FX-CI-SELLING-PRICE-KRW * FX-CI-TARGET-MARGIN-RATE / 100.        
030400     MOVE FX-PS-TARGET-MARGIN-WHOLE TO FX-PL-TARGET-MARGIN.               
030500     MOVE FX-CI-TARGET-MARGIN-RATE TO FX-PL-TARGET-MARGIN-RT.             
030600*    TARGET-GAP IS THE DIFFERENCE OF TWO ALREADY WHOLE-WON                
030700*    FIELDS SO THE SUBTRACTION ITSELF NEEDS NO FURTHER ROUNDING,          
030800*    BUT IT STILL GOES THROUGH ITS OWN WHOLE-WON WORK FIELD TO            
030900*    KEEP THE PATTERN CONSISTENT ACROSS ALL FOUR CR1960 FIELDS.           
031000     COMPUTE FX-PS-TARGET-GAP-WHOLE ROUNDED =                             
031100         FX-PL-CURRENT-MARGIN - FX-PL-TARGET-MARGIN.                      
031200     MOVE FX-PS-TARGET-GAP-WHOLE TO FX-PL-TARGET-GAP.                     
031300     IF FX-PL-TARGET-GAP NOT < ZERO                                       
031400         MOVE "Y" TO FX-PL-TARGET-ACHIEVED                                
031500     ELSE                                                                 
031600         MOVE "N" TO FX-PL-TARGET-ACHIEVED                                
031700     END-IF.                                                              
031800 100-EXIT.                                                                
031900     EXIT.                                                                
032000*                                                                         
032100*---------------------------------------------------------------          
032200* 150-COMPUTE-CHANGE-RATE - ((CURRENT - PAST) / PAST) * 100,              
032300* 4 DECIMAL PLACES INTERMEDIATE, ROUNDED TO 2.  SAME FORMULA              
032400* FXRATSVC USES FOR THE EXCHANGE-RATE CHANGE FIGURES.  CALLERS            
032500* LOAD FX-PS-CHG-CURRENT AND FX-PS-CHG-PAST BEFORE THE PERFORM;           
032600* THE RESULT COMES BACK IN FX-PS-CHG-RESULT.                              
032700*---------------------------------------------------------------          
032800 150-COMPUTE-CHANGE-RATE.                                                 
032900     IF FX-PS-CHG-PAST = ZERO                                             
033000         MOVE ZERO TO FX-PS-CHG-RESULT                                    
033100         GO TO 150-EXIT                                                   
033200     END-IF.                                                              
033300     COMPUTE FX-PS-CHG-TEMP ROUNDED =                                     
033400         ((FX-PS-CHG-CURRENT - FX-PS-CHG-PAST) / FX-PS-CHG-PAST)          
033500             * 100.                                                       
033600     COMPUTE FX-PS-CHG-RESULT ROUNDED = FX-PS-CHG-TEMP.                   
033700 150-EXIT.                                                                
033800     EXIT.                                                                
033900*                                                                         
034000*---------------------------------------------------------------          
034100* 200-COMPUTE-ORDER-TIMING - BREAK-EVEN RATE AND TARGET-MARGIN            
034200* RATE, RATE-INDEPENDENT, DERIVED FROM COMPANY-INPUT ALONE.  THE          
034300* CR1205 FIX BELOW BACKS OUT OTHER-COSTS BEFORE APPLYING THE              
034400* MATERIAL RATIO - THE ORIGINAL 1995 FORMULA APPLIED THE RATIO            
034500* TO THE FULL SELLING PRICE, WHICH OVERSTATED THE BREAK-EVEN              
034600* RATE BY THE OTHER-COSTS SHARE OF THE RATIO.                             
034700*---------------------------------------------------------------          
034800 200-COMPUTE-ORDER-TIMING.                                                
034900     IF FX-CI-MATERIAL-COST-USD = ZERO                                    
035000         MOVE ZERO TO FX-PL-BREAK-EVEN-RATE                               
035100                       FX-PL-TARGET-EXCH-RATE                             
035200         GO TO 200-EXIT                                                   
035300     END-IF.                                                              
035400     COMPUTE FX-PL-BREAK-EVEN-RATE ROUNDED =                              
035500         (FX-CI-SELLING-PRICE-KRW - FX-CI-OTHER-COSTS-KRW)                
035600             * FX-PS-MATL-RATIO-DEC / FX-CI-MATERIAL-COST-USD.            
035700*                                                                         
035800*    TARGET-MARGIN EXCHANGE RATE - BACK INTO THE RATE THAT WOULD          
035900*    LEAVE EXACTLY FX-CI-TARGET-MARGIN-RATE PERCENT MARGIN AT             
036000*    TODAY'S SELLING PRICE.  MAX-ALLOWED-COST IS THE SPLIT POINT          
036100*    REDEFINED INTO WHOLE/FRACTION SOLELY FOR THE DEBUG DISPLAY           
036200*    IMMEDIATELY BELOW.                                                   
036300     COMPUTE FX-PS-TARGET-RATE-DEC ROUNDED =                              
036400         FX-CI-TARGET-MARGIN-RATE / 100.                                  
036500     COMPUTE FX-PS-MAX-ALLOWED-COST ROUNDED =                             
036600         FX-CI-SELLING-PRICE-KRW * (1 - FX-PS-TARGET-RATE-DEC).           
036700     IF FX-PS-DEBUG-SWITCH-ON                                             
036800         DISPLAY "FXPLANSV MAX ALLOWED COST "                             
036900                 FX-PS-MAX-COST-WHOLE "." FX-PS-MAX-COST-FRAC             
037000     END-IF.                                                              
037100     COMPUTE FX-PL-TARGET-EXCH-RATE ROUNDED =                             
037200         (FX-PS-MAX-ALLOWED-COST - FX-CI-OTHER-COSTS-KRW)                 
037300             * FX-PS-MATL-RATIO-DEC / FX-CI-MATERIAL-COST-USD.            
037400*                                                                         
037500*    THE TWO ORDER-GUIDE NARRATIVE LINES PRINTED ON THE REPORT -          
037600*    BUILT HERE RATHER THAN IN FXBATCH SO THE WORDING STAYS NEXT          
037700*    TO THE FORMULA THAT DROVE THE NUMBERS IN IT.                         
037800     MOVE SPACES TO FX-PL-ORDER-MSG-1.                                    
037900     STRING "BREAK-EVEN EXCHANGE RATE - ORDER IS COST-NEUTRAL AT "        
038000            FX-PL-BREAK-EVEN-RATE " WON/USD OR BELOW"                     
038100            DELIMITED BY SIZE INTO FX-PL-ORDER-MSG-1.                     
038200     MOVE SPACES TO FX-PL-ORDER-MSG-2.                                    
038300     STRING "TARGET-MARGIN EXCHANGE RATE - ORDER AT "                     
038400            FX-PL-TARGET-EXCH-RATE                                        
038500            " WON/USD OR BELOW TO HIT THE TARGET MARGIN"                  
038600            DELIMITED BY SIZE INTO FX-PL-ORDER-MSG-2.                     
038700 200-EXIT.                                                                
038800     EXIT.                                                                
038900*                                                                         
039000*---------------------------------------------------------------          
039100* 300-COMPUTE-RATE-STATUS - WHERE TODAY'S RATE SITS IN THE BAND           
039200* BOUNDED BY TARGET-EXCH-RATE +/- 75 WON, PLUS THE 5-WAY STATUS           
039300* LEVEL EVALUATE.  CALLS FXTXTGEN FOR THE DETERMINISTIC RATE              
039400* EVALUATION NARRATIVE.  CR1601 CLAMPS THE POSITION PERCENTAGE            
039500* TO 0-100 SO A RATE WELL OUTSIDE THE BAND CANNOT PRINT A                 
039600* THREE-DIGIT OR NEGATIVE POSITION ON THE REPORT.                         
039700*---------------------------------------------------------------          
039800 300-COMPUTE-RATE-STATUS.                                                 
039900     MOVE FX-RR-CURRENT-RATE      TO FX-PL-STAT-CURRENT-RATE.             
040000     COMPUTE FX-PL-STAT-MIN-RANGE =                                       
040100         FX-PL-TARGET-EXCH-RATE - 75.                                     
040200     COMPUTE FX-PL-STAT-MAX-RANGE =                                       
040300         FX-PL-TARGET-EXCH-RATE + 75.                                     
040400*                                                                         
040500     IF FX-PL-STAT-MAX-RANGE = FX-PL-STAT-MIN-RANGE                       
040600         MOVE ZERO TO FX-PL-STAT-POSITION                                 
040700     ELSE                                                                 
040800         COMPUTE FX-PL-STAT-POSITION ROUNDED =                            
040900             ((FX-PL-STAT-CURRENT-RATE - FX-PL-STAT-MIN-RANGE) /          
041000              (FX-PL-STAT-MAX-RANGE - FX-PL-STAT-MIN-RANGE)) * 100        
041100     END-IF.                                                              
041200     IF FX-PL-STAT-POSITION < ZERO                                        
041300         MOVE ZERO TO FX-PL-STAT-POSITION                                 
041400     END-IF.                                                              
041500     IF FX-PL-STAT-POSITION > 100                                         
041600         MOVE 100 TO FX-PL-STAT-POSITION                                  
041700     END-IF.                                                              
041800*                                                                         
041900*    CR1902 - PLANT TEXT IS CARRIED NATIVE HANGUL PER THE SEOUL           
042000*    OFFICE'S REQUEST, NOT A ROMANIZED TRANSLITERATION.                   
042100*    FX-PL-STAT-MESSAGE IS SIZED PIC X(40) IN FXPLANA, WHICH IS           
042200*    WIDE ENOUGH FOR THE LONGEST OF THE FIVE STRINGS BELOW ONCE           
042300*    ENCODED - NO WIDENING OF THAT FIELD WAS NEEDED FOR THIS              
042400*    CHANGE.  THE FIVE-WAY BAND BELOW MIRRORS THE STATUS-LEVEL            
042500*    EVALUATE THE ORDER DESK SIGNED OFF ON IN CR1489.                     
042600     EVALUATE TRUE                                                        
042700         WHEN FX-RR-CURRENT-RATE NOT > FX-PL-TARGET-EXCH-RATE             
042800             MOVE "EXCELLENT" TO FX-PL-STAT-LEVEL                         
042900             MOVE "최적 발주 구간 (적극 권장)"                                      
043000                 TO FX-PL-STAT-MESSAGE                                    
043100         WHEN FX-RR-CURRENT-RATE NOT > FX-PL-BREAK-EVEN-RATE              
043200             MOVE "GOOD" TO FX-PL-STAT-LEVEL                              
043300             MOVE "양호한 발주 구간 (권장)"                                        
043400                 TO FX-PL-STAT-MESSAGE                                    
043500         WHEN FX-RR-CURRENT-RATE NOT >                                    
043600                 FX-PL-BREAK-EVEN-RATE + 20                               
043700             MOVE "NORMAL" TO FX-PL-STAT-LEVEL                            
043800             MOVE "보통 구간 (선별적 발주)"                                        
043900                 TO FX-PL-STAT-MESSAGE                                    
044000         WHEN FX-RR-CURRENT-RATE NOT >                                    
044100                 FX-PL-BREAK-EVEN-RATE + 40                               
044200             MOVE "WARNING" TO FX-PL-STAT-LEVEL                           
044300             MOVE "주의 구간 (발주 자제 권장)"                                      
044400                 TO FX-PL-STAT-MESSAGE                                    
044500         WHEN OTHER                                                       
044600             MOVE "DANGER" TO FX-PL-STAT-LEVEL                            
044700             MOVE "위험 구간 (발주 지연 권장)"                                      
044800                 TO FX-PL-STAT-MESSAGE                                    
044900     END-EVALUATE.                                                        
045000*                                                                         
045100*    FUNCTION CODE "E" TELLS FXTXTGEN TO BUILD THE DETERMINISTIC          
045200*    RATE-EVALUATION NARRATIVE - SEE FXTXTGEN'S OWN HEADER FOR            
045300*    THE FULL LIST OF FUNCTION CODES IT SUPPORTS.  WATCH THE              
045400*    PARAMETER ORDER ON THIS CALL - IT MUST MATCH FXTXTGEN'S              
045500*    LINKAGE SECTION POSITION FOR POSITION, COBOL DOES NOT CHECK          
045600*    CALL USING PARAMETERS BY NAME.                                       
045700     MOVE "E" TO FX-PS-FUNCTION-CD.                                       
045800     CALL "FXTXTGEN" USING FX-PS-FUNCTION-CD,                             
045900                            FX-RR-CURRENT-RATE,                           
046000                            FX-PL-BREAK-EVEN-RATE,                        
046100                            FX-PL-TARGET-EXCH-RATE,                       
046200                            FX-CI-TARGET-MARGIN-RATE,                     
046300                            FX-PL-STAT-AI-EVAL,                           
046400                            FX-PL-MONITOR-STRATEGY,                       
046500                            FX-PS-CALL-RET-CODE.                          
046600 300-EXIT.                                                                
046700     EXIT.                                                                
046800*                                                                         
046900*---------------------------------------------------------------          
047000* 400-COMPUTE-MONITOR-STRATEGY - CALLS FXTXTGEN FOR THE THREE             
047100* FIXED ADVISORY LINES KEYED OFF TARGET-EXCH-RATE.  FUNCTION              
047200* CODE "S" SELECTS THE MONITORING-STRATEGY TEXT RATHER THAN THE           
047300* RATE-EVALUATION TEXT 300 ABOVE ASKED FOR - SAME SUBPROGRAM,             
047400* SAME PARAMETER LIST, DIFFERENT FUNCTION CODE.                           
047500*---------------------------------------------------------------          
047600 400-COMPUTE-MONITOR-STRATEGY.                                            
047700     MOVE "S" TO FX-PS-FUNCTION-CD.                                       
047800     CALL "FXTXTGEN" USING FX-PS-FUNCTION-CD,                             
047900                            FX-RR-CURRENT-RATE,                           
048000                            FX-PL-BREAK-EVEN-RATE,                        
048100                            FX-PL-TARGET-EXCH-RATE,                       
048200                            FX-CI-TARGET-MARGIN-RATE,                     
048300                            FX-PL-STAT-AI-EVAL,                           
048400                            FX-PL-MONITOR-STRATEGY,                       
048500                            FX-PS-CALL-RET-CODE.                          
048600 400-EXIT.                                                                
048700     EXIT.                                                                
048800*                                                                         
048900*---------------------------------------------------------------          
049000* 500-COMPUTE-TOTAL-COST - SHARED ROUTINE.  GIVEN AN EXCHANGE             
049100* RATE IN FX-PS-CALC-RATE, RETURNS TOTAL LANDED COST IN                   
049200* FX-PS-CALC-TOTAL-COST.  USED BY EVERY OTHER PARAGRAPH THAT              
049300* NEEDS A COST FIGURE AT SOME ASSUMED RATE - 100, 620, 710 AND            
049400* 800 ALL PERFORM THIS BEFORE READING FX-PS-CALC-TOTAL-COST.              
049500* A ZERO MATERIAL RATIO WOULD DIVIDE BY ZERO BELOW, SO IT IS              
049600* TRAPPED FIRST AND TREATED AS A ZERO-COST COMPANY RECORD.                
049700*---------------------------------------------------------------          
049800 500-COMPUTE-TOTAL-COST.                                                  
049900     IF FX-PS-MATL-RATIO-DEC = ZERO                                       
050000         MOVE ZERO TO FX-PS-CALC-TOTAL-COST                               
050100         GO TO 500-EXIT                                                   
050200     END-IF.                                                              
050300     COMPUTE FX-PS-CALC-TOTAL-COST ROUNDED =                              
050400         ((FX-CI-MATERIAL-COST-USD * FX-PS-CALC-RATE) /                   
050500             FX-PS-MATL-RATIO-DEC) + FX-CI-OTHER-COSTS-KRW.               
050600 500-EXIT.                                                                
050700     EXIT.                                                                
050800*                                                                         
050900*---------------------------------------------------------------          
051000* 600-BUILD-SCENARIO-TABLE - 5 ROWS AT -40/-20/0/+20/+40 FROM             
051100* CURRENT-RATE ROUNDED TO THE NEAREST 20 WON.  ADDED IN CR1088            
051200* FOR THE ORDER DESK'S QUICK LOOK - SEE THE CHANGE LOG ABOVE.             
051300*---------------------------------------------------------------          
051400 600-BUILD-SCENARIO-TABLE.                                                
051500     PERFORM 610-ROUND-TO-NEAREST-20 THRU 610-EXIT.                       
051600     PERFORM 620-BUILD-SCENARIO-ROW THRU 620-EXIT                         
051700         VARYING FX-PS-OFF-IDX FROM 1 BY 1                                
051800             UNTIL FX-PS-OFF-IDX > 5.                                     
051900 600-EXIT.                                                                
052000     EXIT.                                                                
052100*                                                                         
052200*---------------------------------------------------------------          
052300* 610-ROUND-TO-NEAREST-20 - HALF_UP ROUNDING OF CURRENT-RATE TO           
052400* THE NEAREST MULTIPLE OF 20 WON, INTEGER ARITHMETIC ONLY - THE           
052500* QUOTIENT IS ROUNDED FIRST, THEN MULTIPLIED BACK OUT BY 20 SO            
052600* THE RESULT LANDS EXACTLY ON A MULTIPLE OF 20.                           
052700*---------------------------------------------------------------          
052800 610-ROUND-TO-NEAREST-20.                                                 
052900     COMPUTE FX-PS-ROUND-QUOTIENT ROUNDED =                               
053000         FX-RR-CURRENT-RATE / 20.                                         
053100     COMPUTE FX-PS-ROUNDED-RATE =                                         
053200         FX-PS-ROUND-QUOTIENT * 20.                                       
053300     IF FX-PS-DEBUG-SWITCH-ON                                             
053400         MOVE FX-PS-ROUNDED-RATE TO FX-PS-CALC-RATE-ED                    
053500         DISPLAY "FXPLANSV ROUNDED SCENARIO RATE "                        
053600                 FX-PS-CALC-RATE-ED                                       
053700     END-IF.                                                              
053800*                                                                         
053900 610-EXIT.                                                                
054000     EXIT.                                                                
054100*                                                                         
054200*---------------------------------------------------------------          
054300* 620-BUILD-SCENARIO-ROW - ONE ROW OF THE 5-ROW SCENARIO TABLE.           
054400* ADDS THE INDEXED OFFSET (-40/-20/0/+20/+40) TO THE ROUNDED              
054500* CURRENT RATE, PRICES THE ORDER AT THAT RATE VIA 500, AND                
054600* FLAGS THE ZERO-OFFSET ROW AS THE CURRENT-RATE ROW FOR THE               
054700* REPORT'S "TODAY" MARKER.                                                
054800*---------------------------------------------------------------          
054900 620-BUILD-SCENARIO-ROW.                                                  
055000     COMPUTE FX-PS-CALC-RATE =                                            
055100         FX-PS-ROUNDED-RATE + FX-PS-OFFSET-ENTRY(FX-PS-OFF-IDX).          
055200     MOVE FX-PS-CALC-RATE TO FX-PL-SCN-RATE(FX-PS-OFF-IDX).               
055300     PERFORM 500-COMPUTE-TOTAL-COST THRU 500-EXIT.                        
055400     COMPUTE FX-PL-SCN-COST(FX-PS-OFF-IDX) ROUNDED =                      
055500         FX-PS-CALC-TOTAL-COST.                                           
055600     COMPUTE FX-PL-SCN-MARGIN(FX-PS-OFF-IDX) ROUNDED =                    
055700         FX-CI-SELLING-PRICE-KRW - FX-PS-CALC-TOTAL-COST.                 
055800     IF FX-CI-SELLING-PRICE-KRW = ZERO                                    
055900         MOVE ZERO TO FX-PL-SCN-MARGIN-RATE(FX-PS-OFF-IDX)                
056000     ELSE                                                                 
056100         COMPUTE FX-PS-CHG-TEMP ROUNDED =                                 
056200             (FX-PL-SCN-MARGIN(FX-PS-OFF-IDX) /                           
056300                 FX-CI-SELLING-PRICE-KRW) * 100                           
056400         COMPUTE FX-PL-SCN-MARGIN-RATE(FX-PS-OFF-IDX) ROUNDED =           
056500             FX-PS-CHG-TEMP                                               
056600     END-IF.                                                              
056700     IF FX-PS-OFFSET-ENTRY(FX-PS-OFF-IDX) = ZERO                          
056800         MOVE "Y" TO FX-PL-SCN-IS-CURRENT(FX-PS-OFF-IDX)                  
056900     ELSE                                                                 
057000         MOVE "N" TO FX-PL-SCN-IS-CURRENT(FX-PS-OFF-IDX)                  
057100     END-IF.                                                              
057200 620-EXIT.                                                                
057300     EXIT.                                                                
057400*                                                                         
057500*---------------------------------------------------------------          
057600* 700-BUILD-MARGIN-TABLE - 21 ROWS, CURRENT-RATE -100 THROUGH             
057700* CURRENT-RATE +100, STEPPING 10 WON.  MARGIN-RATE ONLY - THIS            
057800* TABLE EXISTS SO THE ORDER DESK CAN EYEBALL HOW SENSITIVE THE            
057900* MARGIN RATE IS TO A RATE SWING WITHOUT RUNNING FXPLANSV AGAIN           
058000* AT EACH CANDIDATE RATE.                                                 
058100*---------------------------------------------------------------          
058200 700-BUILD-MARGIN-TABLE.                                                  
058300     COMPUTE FX-PS-MARGIN-TAB-RATE =                                      
058400         FX-RR-CURRENT-RATE - 100.                                        
058500     PERFORM 710-BUILD-MARGIN-ROW THRU 710-EXIT                           
058600         VARYING FX-PS-SUB FROM 1 BY 1                                    
058700             UNTIL FX-PS-SUB > 21.                                        
058800 700-EXIT.                                                                
058900     EXIT.                                                                
059000*                                                                         
059100*---------------------------------------------------------------          
059200* 710-BUILD-MARGIN-ROW - ONE ROW OF THE 21-ROW TABLE.  THE                
059300* RUNNING RATE IS ADVANCED BY 10 WON AT THE BOTTOM OF EVERY               
059400* PASS SO THE NEXT CALL TO THIS PARAGRAPH PRICES THE NEXT ROW.            
059500*---------------------------------------------------------------          
059600 710-BUILD-MARGIN-ROW.                                                    
059700     MOVE FX-PS-MARGIN-TAB-RATE TO FX-PL-MRC-RATE(FX-PS-SUB).             
059800     IF FX-PS-DEBUG-SWITCH-ON                                             
059900         DISPLAY "FXPLANSV MARGIN ROW RATE " FX-PS-MTR-WHOLE              
060000                 "." FX-PS-MTR-FRAC                                       
060100     END-IF.                                                              
060200     MOVE FX-PS-MARGIN-TAB-RATE TO FX-PS-CALC-RATE.                       
060300     PERFORM 500-COMPUTE-TOTAL-COST THRU 500-EXIT.                        
060400     IF FX-CI-SELLING-PRICE-KRW = ZERO                                    
060500         MOVE ZERO TO FX-PL-MRC-MARGIN-RATE(FX-PS-SUB)                    
060600     ELSE                                                                 
060700         COMPUTE FX-PS-MARGIN-WORK ROUNDED =                              
060800             FX-CI-SELLING-PRICE-KRW - FX-PS-CALC-TOTAL-COST              
060900         COMPUTE FX-PS-CHG-TEMP ROUNDED =                                 
061000             (FX-PS-MARGIN-WORK / FX-CI-SELLING-PRICE-KRW) * 100          
061100         COMPUTE FX-PL-MRC-MARGIN-RATE(FX-PS-SUB) ROUNDED =               
061200             FX-PS-CHG-TEMP                                               
061300     END-IF.                                                              
061400     ADD 10 TO FX-PS-MARGIN-TAB-RATE.                                     
061500 710-EXIT.                                                                
061600     EXIT.                                                                
061700*                                                                         
061800*---------------------------------------------------------------          
061900* 800-BUILD-DETAIL-COST - FULL COST BREAKDOWN AT CURRENT-RATE,            
062000* PRINTED AS A SEPARATE SECTION OF THE REPORT SO THE FINANCE              
062100* REVIEWER CAN TIE EVERY NUMBER BACK TO A SINGLE INPUT FIELD              
062200* WITHOUT RE-DERIVING THE ARITHMETIC BY HAND.                             
062300*---------------------------------------------------------------          
062400 800-BUILD-DETAIL-COST.                                                   
062500     MOVE FX-CI-MATERIAL-COST-USD TO FX-PL-DET-MATL-COST-USD.             
062600     MOVE FX-RR-CURRENT-RATE      TO FX-PL-DET-APPLIED-RATE.              
062700     COMPUTE FX-PL-DET-MATL-COST-KRW ROUNDED =                            
062800         FX-CI-MATERIAL-COST-USD * FX-RR-CURRENT-RATE.                    
062900     MOVE FX-CI-OTHER-COSTS-KRW TO FX-PL-DET-OTHER-COSTS.                 
063000     IF FX-PS-MATL-RATIO-DEC = ZERO                                       
063100         MOVE ZERO TO FX-PL-DET-TOTAL-COST                                
063200     ELSE                                                                 
063300         COMPUTE FX-PL-DET-TOTAL-COST ROUNDED =                           
063400             (FX-PL-DET-MATL-COST-KRW / FX-PS-MATL-RATIO-DEC)             
063500                 + FX-CI-OTHER-COSTS-KRW                                  
063600     END-IF.                                                              
063700     MOVE FX-CI-SELLING-PRICE-KRW TO FX-PL-DET-SELLING-PRICE.             
063800     COMPUTE FX-PL-DET-NET-MARGIN ROUNDED =                               
063900         FX-CI-SELLING-PRICE-KRW - FX-PL-DET-TOTAL-COST.                  
064000     IF FX-CI-SELLING-PRICE-KRW = ZERO                                    
064100         MOVE ZERO TO FX-PL-DET-NET-MARGIN-RT                             
064200     ELSE                                                                 
064300         COMPUTE FX-PS-CHG-TEMP ROUNDED =                                 
064400             (FX-PL-DET-NET-MARGIN / FX-CI-SELLING-PRICE-KRW)             
064500                 * 100                                                    
064600         COMPUTE FX-PL-DET-NET-MARGIN-RT ROUNDED =                        
064700             FX-PS-CHG-TEMP                                               
064800     END-IF.                                                              
064900 800-EXIT.                                                                
065000     EXIT.                                                                
065100*                                                                         
065200****************************************************************          
065300* MAINTENANCE NOTES - READ BEFORE CHANGING THIS PROGRAM                   
065400*                                                                         
065500* 1. EVERY MONEY FIELD WRITTEN TO FX-PLANA-REC THAT THE PRINTED           
065600*    REPORT SHOWS AS WHOLE WON (CURRENT-COST, CURRENT-MARGIN,             
065700*    TARGET-MARGIN, TARGET-GAP) MUST BE ROUTED THROUGH AN S9(13)          
065800*    WHOLE-WON WORK FIELD FIRST, NOT COMPUTED ... ROUNDED STRAIGHT        
065900*    INTO THE V9(2) REPORT FIELD.  SEE THE CR1960 NOTE IN THE             
066000*    CHANGE LOG AND IN 100-COMPUTE-REALTIME-PL ABOVE FOR WHY A            
066100*    DIRECT ROUNDED COMPUTE IS A NO-OP WHEN SOURCE AND TARGET             
066200*    SHARE THE SAME NUMBER OF DECIMAL PLACES.                             
066300*                                                                         
066400* 2. THIS PROGRAM NEVER OPENS A FILE.  IF A CHANGE SEEMS TO NEED          
066500*    ONE, PUT THE SELECT IN FXBATCH AND PASS THE RECORD DOWN ON           
066600*    THE CALL USING LIST THE SAME WAY THE OTHER THREE RECORDS             
066700*    ARE PASSED TODAY.                                                    
066800*                                                                         
066900* 3. THE FXTXTGEN CALLS IN 300 AND 400 SHARE ONE PARAMETER LIST           
067000*    WITH TWO DIFFERENT FUNCTION CODES ("E" AND "S").  IF A NEW           
067100*    FUNCTION CODE IS EVER ADDED TO FXTXTGEN, CONFIRM THE FULL            
067200*    CALLING CHAIN IS STATICALLY RELINKED - THIS SHOP DOES NOT            
067300*    DYNAMICALLY BIND SUBPROGRAMS.                                        
067400*                                                                         
067500* 4. FX-PL-STAT-MESSAGE CARRIES NATIVE HANGUL, NOT ASCII.  DO             
067600*    NOT "CLEAN UP" THOSE MOVE STATEMENTS TO ROMANIZED TEXT -             
067700*    THAT WAS THE PRE-CR1902 BEHAVIOR AND THE SEOUL OFFICE                
067800*    SPECIFICALLY ASKED FOR IT TO STOP.                                   
067900****************************************************************          

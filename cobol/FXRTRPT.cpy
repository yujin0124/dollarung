000100****************************************************************          
000200*  FXRTRPT  -  EXCHANGE-RATE-REPORT.  DERIVED RECORD, ONE PER             
000300*  RUN, BUILT BY FXRATSVC AND CONSUMED BY FXPLANSV AND BY                 
000400*  FXBATCH'S REPORT-WRITING PARAGRAPHS.                                   
000500*----------------------------------------------------------------         
000600*  CHANGE HISTORY - SEE FXBATCH FOR THE SYSTEM CHANGE LOG.                
000700*  03/11/95  RBH  ORIGINAL COPYBOOK FOR FOREX MARGIN PROJECT.             
000800****************************************************************          
000900 01  FX-RATE-RPT-REC.                                                     
001000     05  FX-RR-CURRENT-RATE         PIC S9(8)V9(2).                       
001100*        MOST RECENT RATE - TODAY, OR LATEST AVAILABLE.                   
001200     05  FX-RR-CHANGE-1DAY          PIC S9(3)V9(2).                       
001300     05  FX-RR-CHANGE-7DAY          PIC S9(3)V9(2).                       
001400     05  FX-RR-CHANGE-30DAY         PIC S9(3)V9(2).                       
001500     05  FX-RR-RATE-1DAY-AGO        PIC S9(8)V9(2).                       
001600     05  FX-RR-RATE-7DAYS-AGO       PIC S9(8)V9(2).                       
001700     05  FX-RR-RATE-30DAYS-AGO      PIC S9(8)V9(2).                       
001800     05  FX-RR-TREND-CNT            PIC 9(2)  COMP.                       
001900*        NUMBER OF DAYS ACTUALLY LOADED INTO THE TREND LIST.              
002000     05  FX-RR-TREND-ENTRY OCCURS 31 TIMES                                
002100                           INDEXED BY FX-RR-IDX.                          
002200*        TODAY-MINUS-30 THROUGH TODAY, IN DATE ORDER, FOR THE             
002300*        TREND SECTION OF THE PROFIT/LOSS REPORT.                         
002400         10  FX-RR-TREND-DATE       PIC 9(8).                             
002500         10  FX-RR-TREND-RATE       PIC S9(8)V9(2).                       
002600     05  FILLER                     PIC X(20).                            

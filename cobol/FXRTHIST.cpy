000100****************************************************************          
000200*  FXRTHIST  -  USD/KRW EXCHANGE RATE HISTORY RECORD AND THE              
000300*  IN-MEMORY RATE TABLE BUILT FROM IT.                                    
000400*----------------------------------------------------------------         
000500*  THE CARRYING FILE (FXRATEIN DD) IS LINE-SEQUENTIAL, ONE                
000600*  RECORD PER CALENDAR DAY, NATURALLY IN ASCENDING RATE-DATE              
000700*  ORDER.  THIS SHOP'S GNUCOBOL BUILD HAS NO INDEXED/ISAM                 
000800*  SUPPORT SO THE 31-DAY WINDOW IS READ SEQUENTIALLY INTO THE             
000900*  OCCURS TABLE BELOW AND SEARCHED IN WORKING-STORAGE RATHER              
001000*  THAN KEPT AS A KEYED FILE.                                             
001100*----------------------------------------------------------------         
001200*  CHANGE HISTORY - SEE FXBATCH FOR THE SYSTEM CHANGE LOG.                
001300*  03/11/95  RBH  ORIGINAL COPYBOOK FOR FOREX MARGIN PROJECT.             
001400****************************************************************          
001500 01  FX-RATE-HIST-REC.                                                    
001600     05  FX-RH-RATE-DATE            PIC 9(8).                             
001700*        CALENDAR DATE OF THE QUOTED RATE, YYYYMMDD.                      
001800     05  FX-RH-RATE                 PIC S9(8)V9(2).                       
001900*        USD/KRW RATE QUOTED ON FX-RH-RATE-DATE.                          
002000     05  FX-RH-CURRENCY-CD          PIC X(3).                             
002100*        ALWAYS "USD" IN THIS PROGRAM'S SCOPE.                            
002200     05  FILLER                     PIC X(11).                            
002300*                                                                         
002400****************************************************************          
002500*  FX-RATE-HIST-TABLE - WORKING-STORAGE IMAGE OF THE 31-DAY               
002600*  WINDOW (TODAY AND 30 PRIOR DAYS), LOADED ONCE PER RUN BY               
002700*  FXBATCH AND PASSED DOWN TO FXRATSVC ON THE CALL.                       
002800****************************************************************          
002900 01  FX-RATE-HIST-TABLE.                                                  
003000     05  FX-RH-TAB-CNT              PIC 9(2)  COMP.                       
003100*        NUMBER OF DAYS ACTUALLY LOADED (0 THRU 31).                      
003200     05  FX-RH-TAB-ENTRY OCCURS 31 TIMES                                  
003300                         ASCENDING KEY FX-RH-TAB-DATE                     
003400                         INDEXED BY FX-RH-IDX.                            
003500         10  FX-RH-TAB-DATE         PIC 9(8).                             
003600         10  FX-RH-TAB-RATE         PIC S9(8)V9(2).                       
003700         10  FX-RH-TAB-CURR         PIC X(3).                             
003800     05  FILLER                     PIC X(08).                            
